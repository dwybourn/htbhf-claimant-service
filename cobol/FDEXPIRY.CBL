000100*----------------------------------------------------------------
000200* FDEXPIRY.CBL
000300* FD AND RECORD LAYOUT FOR THE CLAIM-EXPIRY DECISION FEED - ONE
000400* RECORD PER CLAIM FOUND NOT-ELIGIBLE FOR THE CURRENT CYCLE.
000500*
000600* 1995-06-14 RWP  ORIGINAL LAYOUT.                                9506RWP 
000700* 1997-01-22 DCT  ADDED CED-NEW-CARD-STATUS - THE CARD PROVIDER   9701DCT 
000800*                 NEEDS ITS OWN STATUS, SEPARATE FROM THE CLAIM   9701DCT 
000900*                 STATUS (REQ 1168).                              9701DCT 
001000*----------------------------------------------------------------
001100 FD  CLAIM-EXPIRY-OUT
001200     LABEL RECORDS ARE STANDARD.
001300
001400 01  CLAIM-EXPIRY-DECISION-RECORD.
001500     05  CED-CLAIM-ID                        PIC X(36).
001600     05  CED-NEW-CLAIM-STATUS                PIC X(20).
001700     05  CED-NEW-CARD-STATUS                 PIC X(25).
001800     05  CED-REASON                          PIC X(30).
001900     05  FILLER                              PIC X(09).
002000
002100* ALTERNATE VIEW - THE REASON CODE ON ITS OWN FOR THE
002200* RUN-REPORT SORT KEY.
002300 01  CED-SORT-VIEW REDEFINES CLAIM-EXPIRY-DECISION-RECORD.
002400     05  FILLER                              PIC X(56).
002500     05  CED-SORT-REASON                     PIC X(30).
002600     05  FILLER                              PIC X(34).
