000100*----------------------------------------------------------------
000200* FDPCYC.CBL
000300* FD AND RECORD LAYOUT FOR THE PAYMENT-CYCLE FILE.  ONE RECORD
000400* PER CLAIM PER CYCLE; REWRITTEN BY EACH CALCULATION STEP AS
000500* THE CYCLE IS WORKED.
000600*
000700* 1995-03-02 RWP  ORIGINAL LAYOUT.                                9503RWP
000800* 1996-07-19 DCT  ADDED PC-CHILDREN-UNDER-4-AT-START - EXPIRY     9607DCT
000900*                 DECISION NEEDS THE CYCLE-START SNAPSHOT, NOT    9607DCT
001000*                 TODAY'S CHILD TABLE (REQ 1156).                 9607DCT
001100* 1997-01-22 DCT  TOOK TWO BYTES OUT OF THE RESERVED FILLER TO    9701DCT
001200*                 CARRY THE PREVIOUS CYCLE'S CHILDREN-UNDER-4     9701DCT
001300*                 AND PREGNANCY-ENTITLED SNAPSHOT - THE EXPIRY    9701DCT
001400*                 DECISION STEP NEEDS LAST CYCLE'S POSITION AS    9701DCT
001500*                 WELL AS THIS CYCLE'S (REQ 1168).                9701DCT
001600* 1999-11-03 KLM  Y2K: CONFIRMED ALL DATE FIELDS ON THIS FILE     9911KLM
001700*                 ALREADY CARRY A FOUR-DIGIT YEAR (REQ 1240).     9911KLM
001800* 2001-04-11 DCT  WIDENED PC-STATUS FROM X(25) TO X(28) TO MATCH  0104DCT
001900*                 THE CALCULATION RESULT FILE - THE LONGEST       0104DCT
002000*                 STATUS VALUE WAS BEING CUT SHORT ON THE         0104DCT
002100*                 COPY-BACK (REQ 1156).                           0104DCT
002200*----------------------------------------------------------------
002300 FD  PAYMENT-CYCLE-FILE
002400     LABEL RECORDS ARE STANDARD.
002500
002600 01  PAYMENT-CYCLE-RECORD.
002700     05  PC-CLAIM-ID                        PIC X(36).
002800     05  PC-CYCLE-START-DATE                PIC 9(08).
002900     05  PC-CYCLE-END-DATE                  PIC 9(08).
003000     05  PC-SINGLE-VOUCHER-VALUE-PENCE       PIC 9(05).
003100     05  PC-VOUCHERS-PREGNANCY               PIC 9(03).
003200     05  PC-VOUCHERS-UNDER-1                 PIC 9(03).
003300     05  PC-VOUCHERS-1-TO-4                  PIC 9(03).
003400     05  PC-BACKDATED-VOUCHERS-VALUE-PENCE   PIC 9(07).
003500     05  PC-TOTAL-ENTITLEMENT-PENCE          PIC 9(07).
003600     05  PC-CARD-BALANCE-PENCE               PIC S9(07).
003700     05  PC-CARD-BALANCE-TIMESTAMP.
003800         10  PC-BALANCE-TS-DATE              PIC 9(08).
003900         10  PC-BALANCE-TS-TIME               PIC 9(06).
004000* ALTERNATE VIEW - THE BALANCE TIMESTAMP AS ONE FLAT NUMBER,
004100* USED WHEN TWO TIMESTAMPS ARE COMPARED FOR "WHICH BALANCE
004200* READING IS NEWER".
004300     05  PC-BALANCE-TS-FLAT REDEFINES
004400                    PC-CARD-BALANCE-TIMESTAMP PIC 9(14).
004500     05  PC-STATUS                           PIC X(28).
004600     05  PC-CHILDREN-UNDER-4-AT-START         PIC 9(01).
004700     05  PC-PREVIOUS-CYCLE-FLAGS.
004800         10  PC-PREV-CHILDREN-UNDER-4-FLAG    PIC X(01).
004900             88  PC-PREV-HAD-CHILDREN-UNDER-4     VALUE "Y".
005000         10  PC-PREV-PREGNANCY-ENTITLED-FLAG  PIC X(01).
005100             88  PC-PREV-PREGNANCY-ENTITLED       VALUE "Y".
005200     05  FILLER                              PIC X(15).
005300
005400* ALTERNATE VIEW - CYCLE START/END DATES BROKEN INTO CALENDAR
005500* PARTS FOR THE DATE-WALKING AND DATE-FORMATTING ROUTINES.
005600 01  PC-CYCLE-DATE-PARTS REDEFINES PAYMENT-CYCLE-RECORD.
005700     05  FILLER                              PIC X(36).
005800     05  PC-CYCLE-START-CCYY                 PIC 9(04).
005900     05  PC-CYCLE-START-MM                   PIC 9(02).
006000     05  PC-CYCLE-START-DD                   PIC 9(02).
006100     05  PC-CYCLE-END-CCYY                   PIC 9(04).
006200     05  PC-CYCLE-END-MM                     PIC 9(02).
006300     05  PC-CYCLE-END-DD                     PIC 9(02).
006400     05  FILLER                              PIC X(95).
