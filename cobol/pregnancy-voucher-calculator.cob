000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PREGNANCY-VOUCHER-CALCULATOR.
000300 AUTHOR.        D C TURNER.
000400 INSTALLATION.  CLAIMANT BENEFITS DATA CENTRE.
000500 DATE-WRITTEN.  1996-07-19.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - CLAIMANT DATA.
000800*----------------------------------------------------------------
000900* CHANGE LOG
001000* 1996-07-19 DCT  ORIGINAL - WALKS FORWARD IN FIXED-LENGTH STEPS  9607DCT 
001100*                 FROM THE CYCLE START DATE, TOPPING UP THE       9607DCT 
001200*                 PREGNANCY VOUCHER COUNT FOR A MID-CYCLE         9607DCT 
001300*                 DUE-DATE AMENDMENT (REQ 1156).                  9607DCT 
001400* 1996-11-05 DCT  THE FIRST CANDIDATE DATE MUST BE A MULTIPLE OF  9611DCT 
001500*                 THE CALCULATION PERIOD FROM THE CYCLE START,    9611DCT 
001600*                 NOT THE UPDATE DATE ITSELF - ONE CLAIM WAS      9611DCT 
001700*                 PAID AN EXTRA VOUCHER BECAUSE OF THIS           9611DCT 
001800*                 (REQ 1160).                                     9611DCT 
001900* 1997-02-10 DCT  NO ADDITIONAL VOUCHERS WHEN THE CYCLE HAS NOT   9702DCT 
002000*                 YET HAD ITS ENTITLEMENT CALCULATED (REQ 1169).  9702DCT 
002100* 1998-02-17 KLM  CLAIMANT-FILE AND PAYMENT-CYCLE-FILE ARE NOW    9802KLM 
002200*                 MATCHED ONE-FOR-ONE IN CLAIM ORDER - BOTH ARE   9802KLM 
002300*                 PRODUCED BY THE SAME OVERNIGHT EXTRACT SO A     9802KLM 
002400*                 KEYED LOOK-UP IS NOT NEEDED (REQ 1190).         9802KLM 
002500* 1999-09-30 KLM  Y2K: SWITCHED THE "TODAY" READ FROM ACCEPT      9909KLM
002600*                 FROM DATE (YYMMDD) TO ACCEPT FROM DATE          9909KLM 
002700*                 YYYYMMDD SO THE CENTURY IS CARRIED THROUGH      9909KLM 
002800*                 THE STEP-DATE ARITHMETIC (REQ 1240).            9909KLM
002900* 2001-06-04 DCT  THE PREGNANCY GATE NOW TESTS                    0106DCT
003000*                 CLAIMANT-EXPECTED-DELIVERY-DATE ON THE CLAIMANT 0106DCT
003100*                 MASTER DIRECTLY - THE OLD                       0106DCT
003200*                 CLAIMANT-PREGNANT-FLAG WAS NEVER BEING SET BY   0106DCT
003300*                 THE OVERNIGHT EXTRACT (REQ 1266).               0106DCT
003400*----------------------------------------------------------------
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200
004300     COPY "SLCLAIM.CBL".
004400     COPY "SLPCYC.CBL".
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800
004900     COPY "FDCLAIM.CBL".
005000     COPY "FDPCYC.CBL".
005100
005200 WORKING-STORAGE SECTION.
005300
005400*    SCHEME CONSTANTS AND THE SHARED DATE-ARITHMETIC ROUTINE,
005500*    BOTH COPIED INTO EVERY STEP THAT WALKS CALENDAR DATES.
005600     COPY "wsscheme.cbl".
005700     COPY "wsdatcal.cbl".
005800
005900 01  WS-END-OF-FILE-FLAG            PIC X(01) VALUE "N".
006000     88  WS-END-OF-FILE                       VALUE "Y".
006100
006200*    TODAY'S DATE, READ ONCE AT START-UP (SEE THE 1999-09-30 Y2K
006300*    ENTRY ABOVE) - THE -PARTS REDEFINES IS NOT USED BY THIS
006400*    STEP BUT IS KEPT FOR PARITY WITH THE OTHER DATE STEPS.
006500 01  WS-TODAY-CCYYMMDD               PIC 9(08).
006600 01  WS-TODAY-PARTS REDEFINES WS-TODAY-CCYYMMDD.
006700     05  WS-TODAY-CCYY                PIC 9(04).
006800     05  WS-TODAY-MM                  PIC 9(02).
006900     05  WS-TODAY-DD                  PIC 9(02).
007000
007100*    WS-CANDIDATE-DATE WALKS FORWARD FROM THE CYCLE START IN
007200*    FIXED CALCULATION-PERIOD STEPS; WS-ADDITIONAL-VOUCHERS
007300*    ACCUMULATES THE TOP-UP COUNT FOR THE CLAIM CURRENTLY BEING
007400*    PROCESSED.
007500 77  WS-CANDIDATE-DATE                PIC 9(08).
007600 77  WS-ADDITIONAL-VOUCHERS           PIC 9(03) COMP.
007700 77  WS-CLAIMS-UPDATED-COUNT          PIC 9(07) COMP VALUE ZERO.
007800
007900*    PASSED TO PL-PREG-ENTITLED.CBL TO TEST ONE CANDIDATE DATE
008000*    AGAINST THE EXPECTED-DELIVERY DATE (REQ 1156).
008100 01  PE-DATE-WORK-AREA.
008200     05  PE-CANDIDATE-DATE            PIC 9(08).
008300     05  PE-EXPECTED-DELIVERY-DATE    PIC 9(08).
008400     05  PE-ENTITLED-FLAG             PIC X(01).
008500         88  PE-IS-ENTITLED                   VALUE "Y".
008600     05  FILLER                       PIC X(01).
008700
008800*    OPERATOR LOG LINE - ONE PER RUN, NOT PER CLAIM.
008900 01  WS-SUMMARY-LINE.
009000     05  FILLER                       PIC X(32)
009100                   VALUE "PREGNANCY-VOUCHER-CALCULATOR: ".
009200     05  WS-SUM-UPDATED-COUNT         PIC ZZZ,ZZ9.
009300     05  FILLER                       PIC X(24)
009400                   VALUE " CLAIMS TOPPED UP      ".
009500*----------------------------------------------------------------
009600 PROCEDURE DIVISION.
009700*----------------------------------------------------------------
009800* MAINLINE.  ONE PASS OF THE MATCHED CLAIMANT/PAYMENT-CYCLE
009900* FEEDS, TOPPING UP THE PREGNANCY VOUCHER COUNT FOR ANY CLAIM
010000* WHOSE EXPECTED-DELIVERY DATE WAS AMENDED MID-CYCLE (REQ 1156).
010100*----------------------------------------------------------------
010200
010300 0100-CALCULATE-ADDITIONAL-VOUCHERS.
010400
010500     OPEN INPUT CLAIMANT-FILE.
010600     OPEN I-O   PAYMENT-CYCLE-FILE.
010700
010800     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
010900
011000     PERFORM 1000-READ-CLAIMANT-AND-CYCLE.
011100     PERFORM 1100-PROCESS-ONE-CLAIM THRU 1100-EXIT
011200              UNTIL WS-END-OF-FILE.
011300
011400     DISPLAY WS-SUMMARY-LINE.
011500
011600     CLOSE CLAIMANT-FILE.
011700     CLOSE PAYMENT-CYCLE-FILE.
011800
011900     EXIT PROGRAM.
012000     STOP RUN.
012100*----------------------------------------------------------------
012200* CLAIMANT-FILE AND PAYMENT-CYCLE-FILE ARE MATCHED ONE-FOR-ONE
012300* IN CLAIM ORDER (SEE THE 1998-02-17 CHANGE LOG ENTRY) - BOTH
012400* COME FROM THE SAME OVERNIGHT EXTRACT, SO NO KEYED LOOK-UP IS
012500* NEEDED HERE.
012600*----------------------------------------------------------------
012700 1000-READ-CLAIMANT-AND-CYCLE.
012800
012900     READ CLAIMANT-FILE
013000         AT END MOVE "Y" TO WS-END-OF-FILE-FLAG.
013100
013200     IF NOT WS-END-OF-FILE
013300        READ PAYMENT-CYCLE-FILE
013400            AT END MOVE "Y" TO WS-END-OF-FILE-FLAG.
013500*----------------------------------------------------------------
013600* ONLY A CLAIM WITH A RECORDED EXPECTED-DELIVERY DATE ON THE
013700* MASTER IS WALKED FOR ADDITIONAL VOUCHERS (SEE THE 2001-06-04
013800* CHANGE LOG ENTRY - THE OLD PREGNANT FLAG THIS REPLACED WAS
013900* NEVER BEING SET).
014000 1100-PROCESS-ONE-CLAIM.
014100
014200     IF CLAIMANT-EXPECTED-DELIVERY-DATE NOT EQUAL ZERO
014300        PERFORM 2000-WALK-ENTITLEMENT-DATES THRU 2000-EXIT
014400        IF WS-ADDITIONAL-VOUCHERS GREATER THAN ZERO
014500           PERFORM 2900-APPLY-ADDITIONAL-VOUCHERS THRU 2900-EXIT.
014600
014700     PERFORM 1000-READ-CLAIMANT-AND-CYCLE.
014800
014900 1100-EXIT.
015000     EXIT.
015100*----------------------------------------------------------------
015200* WALKS THE CALCULATION-PERIOD DATES FROM THE CYCLE START UP TO
015300* TODAY (CATCHING UP ON ANY THAT HAVE ALREADY PASSED), THEN
015400* CONTINUES WALKING TO THE CYCLE END, COUNTING A VOUCHER AWARD
015500* FOR EACH DATE THE PREGNANCY WAS ENTITLED (REQ 1156).  A CYCLE
015600* WITH NO ENTITLEMENT CALCULATED YET IS SKIPPED OUTRIGHT
015700* (1997-02-10 CHANGE LOG ENTRY).
015800 2000-WALK-ENTITLEMENT-DATES.
015900
016000     MOVE ZERO TO WS-ADDITIONAL-VOUCHERS.
016100
016200*    NOTHING TO WALK YET, OR THE CYCLE HAS NO ENTITLEMENT AT ALL.
016300     IF WS-TODAY-CCYYMMDD LESS THAN PC-CYCLE-START-DATE
016400        OR PC-TOTAL-ENTITLEMENT-PENCE EQUAL ZERO
016500           GO TO 2000-EXIT.
016600
016700     MOVE PC-CYCLE-START-DATE TO WS-CANDIDATE-DATE.
016800
016900*    THE FIRST CANDIDATE DATE MUST LAND ON A CALCULATION-PERIOD
017000*    BOUNDARY FROM THE CYCLE START, NOT ON TODAY'S DATE ITSELF -
017100*    SEE THE 1996-11-05 CHANGE LOG ENTRY.
017200     PERFORM 2110-STEP-CANDIDATE-DATE THRU 2110-EXIT
017300           UNTIL WS-CANDIDATE-DATE NOT LESS THAN
017400                                         WS-TODAY-CCYYMMDD.
017500
017600     PERFORM 2200-CHECK-ONE-ENTITLEMENT-DATE THRU 2200-EXIT
017700           UNTIL WS-CANDIDATE-DATE NOT LESS THAN
017800                                         PC-CYCLE-END-DATE.
017900
018000 2000-EXIT.
018100     EXIT.
018200*----------------------------------------------------------------
018300* ADVANCES WS-CANDIDATE-DATE BY ONE CALCULATION PERIOD USING
018400* THE SHARED DATE-ARITHMETIC ROUTINE.
018500 2110-STEP-CANDIDATE-DATE.
018600
018700     MOVE WS-CANDIDATE-DATE TO DC-DATE-IN-1.
018800     MOVE SC-ENTITLEMENT-CALC-DAYS TO DC-DAYS-TO-ADD.
018900     PERFORM 9100-ADD-DAYS-TO-DATE THRU 9100-EXIT.
019000     MOVE DC-DATE-OUT TO WS-CANDIDATE-DATE.
019100
019200 2110-EXIT.
019300     EXIT.
019400*----------------------------------------------------------------
019500* TESTS ONE CANDIDATE DATE AGAINST THE CLAIMANT'S
019600* EXPECTED-DELIVERY DATE AND ADDS A VOUCHER AWARD TO THE RUNNING
019700* COUNT WHEN IT WAS ENTITLED, THEN MOVES ON TO THE NEXT DATE.
019800 2200-CHECK-ONE-ENTITLEMENT-DATE.
019900
020000     MOVE WS-CANDIDATE-DATE TO PE-CANDIDATE-DATE.
020100     MOVE CLAIMANT-EXPECTED-DELIVERY-DATE
020200                              TO PE-EXPECTED-DELIVERY-DATE.
020300
020400     PERFORM 9500-CHECK-PREGNANCY-ENTITLED THRU 9500-EXIT.
020500
020600     IF PE-IS-ENTITLED
020700        ADD SC-VOUCHERS-PER-PREGNANCY TO WS-ADDITIONAL-VOUCHERS.
020800
020900     PERFORM 2110-STEP-CANDIDATE-DATE THRU 2110-EXIT.
021000
021100 2200-EXIT.
021200     EXIT.
021300*----------------------------------------------------------------
021400* REWRITES THE PAYMENT-CYCLE RECORD WITH THE TOPPED-UP VOUCHER
021500* COUNT AND ENTITLEMENT PENCE FIGURE ONCE THE WALK ABOVE HAS
021600* FOUND AT LEAST ONE ADDITIONAL AWARD.
021700 2900-APPLY-ADDITIONAL-VOUCHERS.
021800
021900     ADD WS-ADDITIONAL-VOUCHERS TO PC-VOUCHERS-PREGNANCY.
022000
022100     COMPUTE PC-TOTAL-ENTITLEMENT-PENCE =
022200             PC-TOTAL-ENTITLEMENT-PENCE
022300               + (WS-ADDITIONAL-VOUCHERS
022400                     * PC-SINGLE-VOUCHER-VALUE-PENCE).
022500
022600     REWRITE PAYMENT-CYCLE-RECORD.
022700
022800     ADD 1 TO WS-CLAIMS-UPDATED-COUNT.
022900     MOVE WS-CLAIMS-UPDATED-COUNT TO WS-SUM-UPDATED-COUNT.
023000
023100 2900-EXIT.
023200     EXIT.
023300*----------------------------------------------------------------
023400     COPY "PLDATCAL.CBL".
023500     COPY "PL-PREG-ENTITLED.CBL".
