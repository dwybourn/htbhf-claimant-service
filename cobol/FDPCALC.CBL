000100*----------------------------------------------------------------
000200* FDPCALC.CBL
000300* FD AND RECORD LAYOUT FOR THE PAYMENT-CALCULATION RESULT FILE,
000400* WRITTEN BY PAYMENT-CALCULATOR AND READ BACK BY THE RUN
000500* REPORT FOR THE CONTROL-BREAK TOTALS.
000600*
000700* 1995-03-02 RWP  ORIGINAL LAYOUT.                                9503RWP
000800* 1996-07-22 DCT  WIDENED PCR-STATUS FROM X(25) TO X(28) - THE    9607DCT
000900*                 BALANCE_TOO_HIGH_FOR_PAYMENT STATUS WAS BEING   9607DCT
001000*                 TRUNCATED ON WRITE AND THE RUN REPORT WAS       9607DCT
001100*                 GROUPING IT WRONG (REQ 1156).                  9607DCT
001200*----------------------------------------------------------------
001300 FD  PAYMENT-CALCULATION-OUT
001400     LABEL RECORDS ARE STANDARD.
001500
001600 01  PAYMENT-CALCULATION-RESULT.
001700     05  PCR-CLAIM-ID                        PIC X(36).
001800     05  PCR-PAYMENT-AMOUNT-PENCE            PIC 9(07).
001900     05  PCR-STATUS                          PIC X(28).
002000     05  PCR-AVAILABLE-BALANCE-PENCE         PIC S9(07).
002100     05  PCR-BALANCE-TIMESTAMP.
002200         10  PCR-BALANCE-TS-DATE             PIC 9(08).
002300         10  PCR-BALANCE-TS-TIME             PIC 9(06).
002400     05  FILLER                              PIC X(07).
002500
002600* ALTERNATE VIEW - SEPARATES THE STATUS INTO ITS OWN RECORD
002700* FOR THE RUN-REPORT SORT KEY.
002800 01  PCR-SORT-VIEW REDEFINES PAYMENT-CALCULATION-RESULT.
002900     05  PCR-SORT-STATUS                     PIC X(28).
003000     05  FILLER                              PIC X(71).
