000100*----------------------------------------------------------------
000200* wsdatcal.cbl
000300* WORKING-STORAGE FOR PLDATCAL.CBL, THE SHARED DATE-CALCULATION
000400* PARAGRAPHS (ADD N DAYS, COMPARE TWO DATES, FORMAT A DATE AS
000500* DD MON YYYY).  ADAPTED FROM THE OLD WSDATE.CBL DATE-ENTRY
000600* COPYBOOK - THE MONTH-NAME TABLE SURVIVES, THE REST IS NEW.
000700*
000800* VALUES RECEIVED FROM THE CALLING PARAGRAPH:
000900*    DC-DATE-IN-1 / DC-DATE-IN-2   (FORMAT CCYYMMDD)
001000*    DC-DAYS-TO-ADD
001100* VALUES RETURNED TO THE CALLING PARAGRAPH:
001200*    DC-DATE-OUT    (FORMAT CCYYMMDD)
001300*    DC-DATE-COMPARE-RESULT  ("<", "=", ">")
001400*    DC-FORMATTED-DATE       (FORMAT DD MON YYYY)
001500*----------------------------------------------------------------
001600 01  DC-MONTH-NAME-TABLE.
001700     05  FILLER                   PIC X(09) VALUE "01Jan    ".
001800     05  FILLER                   PIC X(09) VALUE "02Feb    ".
001900     05  FILLER                   PIC X(09) VALUE "03Mar    ".
002000     05  FILLER                   PIC X(09) VALUE "04Apr    ".
002100     05  FILLER                   PIC X(09) VALUE "05May    ".
002200     05  FILLER                   PIC X(09) VALUE "06Jun    ".
002300     05  FILLER                   PIC X(09) VALUE "07Jul    ".
002400     05  FILLER                   PIC X(09) VALUE "08Aug    ".
002500     05  FILLER                   PIC X(09) VALUE "09Sep    ".
002600     05  FILLER                   PIC X(09) VALUE "10Oct    ".
002700     05  FILLER                   PIC X(09) VALUE "11Nov    ".
002800     05  FILLER                   PIC X(09) VALUE "12Dec    ".
002900 01  DC-MONTH-TABLE-RED REDEFINES DC-MONTH-NAME-TABLE.
003000     05  DC-MONTH-ENTRY OCCURS 12 TIMES INDEXED BY DC-MONTH-NDX.
003100         10  DC-TABLE-MONTH-NUMBER    PIC 9(02).
003200         10  DC-TABLE-MONTH-NAME      PIC X(07).
003300
003400 01  DC-DAYS-IN-MONTH-TABLE.
003500     05  FILLER                   PIC 9(02) VALUE 31.
003600     05  FILLER                   PIC 9(02) VALUE 28.
003700     05  FILLER                   PIC 9(02) VALUE 31.
003800     05  FILLER                   PIC 9(02) VALUE 30.
003900     05  FILLER                   PIC 9(02) VALUE 31.
004000     05  FILLER                   PIC 9(02) VALUE 30.
004100     05  FILLER                   PIC 9(02) VALUE 31.
004200     05  FILLER                   PIC 9(02) VALUE 31.
004300     05  FILLER                   PIC 9(02) VALUE 30.
004400     05  FILLER                   PIC 9(02) VALUE 31.
004500     05  FILLER                   PIC 9(02) VALUE 30.
004600     05  FILLER                   PIC 9(02) VALUE 31.
004700 01  DC-DAYS-TABLE-RED REDEFINES DC-DAYS-IN-MONTH-TABLE.
004800     05  DC-DAYS-IN-MONTH OCCURS 12 TIMES PIC 9(02).
004900
005000 01  DC-DATE-IN-1                PIC 9(08).
005100 01  DC-DATE-IN-1-PARTS REDEFINES DC-DATE-IN-1.
005200     05  DC-IN1-CCYY              PIC 9(04).
005300     05  DC-IN1-MM                PIC 9(02).
005400     05  DC-IN1-DD                PIC 9(02).
005500
005600 01  DC-DATE-IN-2                PIC 9(08).
005700 01  DC-DATE-IN-2-PARTS REDEFINES DC-DATE-IN-2.
005800     05  DC-IN2-CCYY              PIC 9(04).
005900     05  DC-IN2-MM                PIC 9(02).
006000     05  DC-IN2-DD                PIC 9(02).
006100
006200 01  DC-DATE-OUT                 PIC 9(08).
006300 01  DC-DATE-OUT-PARTS REDEFINES DC-DATE-OUT.
006400     05  DC-OUT-CCYY              PIC 9(04).
006500     05  DC-OUT-MM                PIC 9(02).
006600     05  DC-OUT-DD                PIC 9(02).
006700
006800 77  DC-DAYS-TO-ADD              PIC S9(05) COMP.
006900 77  DC-DATE-COMPARE-RESULT      PIC X(01).
007000 77  DC-FORMATTED-DATE           PIC X(11).
007100
007200 01  DC-WORK-COUNTERS.
007300     05  DC-W-LEAP-REMAINDER     PIC 9(03) COMP.
007400     05  DC-W-LEAP-QUOTIENT      PIC 9(04) COMP.
007500     05  DC-W-DAYS-LEFT-IN-MONTH PIC 9(03) COMP.
007600     05  DC-W-MONTH-INDEX        PIC 9(02) COMP.
007700     05  FILLER                  PIC X(01).
