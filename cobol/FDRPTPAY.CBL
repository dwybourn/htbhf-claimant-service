000100*----------------------------------------------------------------
000200* FDRPTPAY.CBL
000300* FD AND RECORD LAYOUT FOR THE REPORT-PAYMENT OUTPUT FILE -
000400* THE PENCE BREAKDOWN SENT DOWNSTREAM FOR EACH REPORTABLE
000500* PAYMENT EVENT.
000600*
000700* 1995-04-11 RWP  ORIGINAL LAYOUT.                                9504RWP 
000800*----------------------------------------------------------------
000900 FD  REPORT-PAYMENT-OUT
001000     LABEL RECORDS ARE STANDARD.
001100
001200 01  REPORT-PAYMENT-RECORD.
001300     05  RPR-CLAIM-ID                        PIC X(36).
001400     05  RPR-PAYMENT-CYCLE-ID                PIC X(36).
001500     05  RPR-PAYMENT-ACTION                  PIC X(20).
001600     05  RPR-PAYMENT-UNDER-1-PENCE           PIC 9(07).
001700     05  RPR-PAYMENT-1-TO-4-PENCE            PIC 9(07).
001800     05  RPR-PAYMENT-PREGNANCY-PENCE         PIC 9(07).
001900     05  RPR-PAYMENT-BACKDATED-PENCE         PIC 9(07).
002000     05  FILLER                              PIC X(08).
