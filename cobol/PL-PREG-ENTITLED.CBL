000100*----------------------------------------------------------------
000200* PL-PREG-ENTITLED.CBL
000300* SHARED PREGNANCY-ENTITLEMENT-WINDOW SUB-CHECK.  A CLAIMANT
000400* REMAINS ENTITLED TO A PREGNANCY VOUCHER UNTIL THE CONFIGURED
000500* GRACE PERIOD HAS ELAPSED PAST THE EXPECTED DELIVERY DATE.
000600* USED BY PREGNANCY-VOUCHER-CALCULATOR AND BY CLAIM-EXPIRY-
000700* DECISION.  A PROGRAM COPYING THIS MUST ALSO COPY
000800* wsdatcal.cbl, wsscheme.cbl AND PLDATCAL.CBL.
000900*
001000* A PROGRAM COPYING THIS MUST DECLARE, IN WORKING-STORAGE:
001100*    PE-CANDIDATE-DATE            PIC 9(08)
001200*    PE-EXPECTED-DELIVERY-DATE    PIC 9(08)
001300*    PE-ENTITLED-FLAG             PIC X(01), 88 PE-IS-ENTITLED
001400*
001500* 1996-09-12 DCT  ORIGINAL - GRACE PERIOD AGREED AT SIX MONTHS    9609DCT 
001600*                 (182 DAYS) PAST THE DUE DATE (REQ 1159).        9609DCT 
001700*----------------------------------------------------------------
001800 9500-CHECK-PREGNANCY-ENTITLED.
001900
002000     MOVE "N" TO PE-ENTITLED-FLAG.
002100
002200     IF PE-EXPECTED-DELIVERY-DATE NOT EQUAL ZERO
002300        MOVE PE-EXPECTED-DELIVERY-DATE TO DC-DATE-IN-1
002400        MOVE SC-PREGNANCY-GRACE-DAYS   TO DC-DAYS-TO-ADD
002500        PERFORM 9100-ADD-DAYS-TO-DATE THRU 9100-EXIT
002600        MOVE DC-DATE-OUT               TO DC-DATE-IN-2
002700        MOVE PE-CANDIDATE-DATE         TO DC-DATE-IN-1
002800        PERFORM 9200-COMPARE-TWO-DATES THRU 9200-EXIT
002900        IF DC-DATE-COMPARE-RESULT NOT EQUAL ">"
003000           MOVE "Y" TO PE-ENTITLED-FLAG.
003100
003200 9500-EXIT.
003300     EXIT.
