000100*----------------------------------------------------------------
000200* SLPCALC.CBL
000300* SELECT CLAUSE FOR THE PAYMENT-CALCULATION RESULT FILE.
000400* ONE RECORD PER PAYMENT-CYCLE-RECORD PROCESSED BY
000500* PAYMENT-CALCULATOR.
000600*----------------------------------------------------------------
000700 SELECT PAYMENT-CALCULATION-OUT
000800        ASSIGN TO "PAYMENT-CALCULATION-OUT"
000900        ORGANIZATION IS SEQUENTIAL.
