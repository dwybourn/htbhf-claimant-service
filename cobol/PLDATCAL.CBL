000100*----------------------------------------------------------------
000200* PLDATCAL.CBL
000300* SHARED DATE-CALCULATION PARAGRAPHS - ADD N DAYS TO A CCYYMMDD
000400* DATE, COMPARE TWO CCYYMMDD DATES, AND FORMAT A DATE AS
000500* DD MON YYYY.  A PROGRAM COPYING THIS MUST ALSO COPY
000600* wsdatcal.cbl INTO WORKING-STORAGE.
000700*
000800* 1996-07-19 DCT  ORIGINAL - LIFTED OUT OF PLDATE.CBL SO THE      9607DCT 
000900*                 BATCH STEPS DO NOT HAVE TO ACCEPT A DATE        9607DCT 
001000*                 FROM THE KEYBOARD TO USE THE CALENDAR MATH      9607DCT 
001100*                 (REQ 1156).                                     9607DCT 
001200* 1999-11-03 KLM  Y2K: DC-DATE-OUT-PARTS YEAR FIELD IS ALREADY    9911KLM 
001300*                 FOUR DIGITS - CENTURY ROLLS OVER CORRECTLY      9911KLM 
001400*                 WITHOUT CHANGE (REQ 1240).                      9911KLM 
001500*----------------------------------------------------------------
001600 9100-ADD-DAYS-TO-DATE.
001700
001800     MOVE DC-DATE-IN-1 TO DC-DATE-OUT.
001900     PERFORM 9110-ADD-ONE-DAY DC-DAYS-TO-ADD TIMES.
002000
002100 9100-EXIT.
002200     EXIT.
002300*----------------------------------------------------------------
002400 9110-ADD-ONE-DAY.
002500
002600     ADD 1 TO DC-OUT-DD.
002700     MOVE DC-OUT-MM TO DC-W-MONTH-INDEX.
002800
002900     IF DC-OUT-MM = 2
003000        PERFORM 9120-LEAP-YEAR-CHECK
003100        IF DC-W-LEAP-REMAINDER = 0
003200           MOVE 29 TO DC-W-DAYS-LEFT-IN-MONTH
003300        ELSE
003400           MOVE DC-DAYS-IN-MONTH (DC-W-MONTH-INDEX)
003500             TO DC-W-DAYS-LEFT-IN-MONTH
003600     ELSE
003700        MOVE DC-DAYS-IN-MONTH (DC-W-MONTH-INDEX)
003800          TO DC-W-DAYS-LEFT-IN-MONTH.
003900
004000     IF DC-OUT-DD > DC-W-DAYS-LEFT-IN-MONTH
004100        MOVE 1 TO DC-OUT-DD
004200        ADD 1 TO DC-OUT-MM
004300        IF DC-OUT-MM > 12
004400           MOVE 1 TO DC-OUT-MM
004500           ADD 1 TO DC-OUT-CCYY.
004600
004700 9110-EXIT.
004800     EXIT.
004900*----------------------------------------------------------------
005000 9120-LEAP-YEAR-CHECK.
005100
005200     DIVIDE DC-OUT-CCYY BY 4 GIVING DC-W-LEAP-QUOTIENT
005300                        REMAINDER DC-W-LEAP-REMAINDER.
005400
005500 9120-EXIT.
005600     EXIT.
005700*----------------------------------------------------------------
005800 9200-COMPARE-TWO-DATES.
005900
006000     IF DC-DATE-IN-1 < DC-DATE-IN-2
006100        MOVE "<" TO DC-DATE-COMPARE-RESULT
006200     ELSE
006300        IF DC-DATE-IN-1 > DC-DATE-IN-2
006400           MOVE ">" TO DC-DATE-COMPARE-RESULT
006500        ELSE
006600           MOVE "=" TO DC-DATE-COMPARE-RESULT.
006700
006800 9200-EXIT.
006900     EXIT.
007000*----------------------------------------------------------------
007100 9300-FORMAT-DATE-DD-MON-YYYY.
007200
007300     MOVE DC-IN1-MM TO DC-W-MONTH-INDEX.
007400
007500     STRING DC-IN1-DD                       DELIMITED BY SIZE
007600            " "                              DELIMITED BY SIZE
007700            DC-TABLE-MONTH-NAME (DC-W-MONTH-INDEX)
007800                                              DELIMITED BY SPACE
007900            " "                              DELIMITED BY SIZE
008000            DC-IN1-CCYY                      DELIMITED BY SIZE
008100       INTO DC-FORMATTED-DATE.
008200
008300 9300-EXIT.
008400     EXIT.
