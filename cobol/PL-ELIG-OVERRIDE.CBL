000100*----------------------------------------------------------------
000200* PL-ELIG-OVERRIDE.CBL
000300* ELIGIBILITY-SERVICE ENTITLEMENT-OVERRIDE RULE, PLUS THE
000400* DUPLICATE-CLAIM SHORT CIRCUIT.  COPIED INTO CLAIM-EXPIRY-
000500* DECISION WHERE THE FINAL ELIGIBILITY STATUS IS NEEDED BEFORE
000600* THE EXPIRY RULES ARE APPLIED.
000700*
000800* A PROGRAM COPYING THIS MUST DECLARE, IN WORKING-STORAGE:
000900*    EO-RAW-ELIGIBILITY-STATUS   PIC X(10)
001000*    EO-TOTAL-ENTITLEMENT-PENCE  PIC 9(07)
001100*    EO-IS-DUPLICATE-FLAG        PIC X(01), 88 EO-IS-DUPLICATE
001200*    EO-FINAL-ELIGIBILITY-STATUS PIC X(10)
001300*
001400* 1997-08-29 DCT  ORIGINAL - THE BENEFITS OFFICE WANTED A         9708DCT 
001500*                 CLAIMANT WITH NOTHING TO DRAW TREATED AS        9708DCT 
001600*                 NOT-ELIGIBLE EVEN IF THE IDENTITY CHECK SAYS    9708DCT 
001700*                 OTHERWISE (REQ 1179).                           9708DCT 
001800* 1998-05-04 KLM  ADDED THE DUPLICATE-NINO SHORT CIRCUIT AFTER    9805KLM 
001900*                 TWO CARDS WERE ISSUED FOR THE SAME CLAIMANT     9805KLM 
002000*                 (REQ 1201).                                     9805KLM 
002100*----------------------------------------------------------------
002200 9000-APPLY-ELIGIBILITY-OVERRIDE.
002300
002400     IF EO-IS-DUPLICATE
002500        MOVE "DUPLICATE" TO EO-FINAL-ELIGIBILITY-STATUS
002600     ELSE
002700        IF EO-RAW-ELIGIBILITY-STATUS = "ELIGIBLE"
002800           AND EO-TOTAL-ENTITLEMENT-PENCE = ZERO
002900           MOVE "INELIGIBLE" TO EO-FINAL-ELIGIBILITY-STATUS
003000        ELSE
003100           MOVE EO-RAW-ELIGIBILITY-STATUS
003200             TO EO-FINAL-ELIGIBILITY-STATUS.
003300
003400 9000-EXIT.
003500     EXIT.
