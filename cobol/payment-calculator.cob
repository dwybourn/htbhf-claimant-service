000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PAYMENT-CALCULATOR.
000300 AUTHOR.        R W PARKER.
000400 INSTALLATION.  CLAIMANT BENEFITS DATA CENTRE.
000500 DATE-WRITTEN.  1995-03-02.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - CLAIMANT DATA.
000800*----------------------------------------------------------------
000900* CHANGE LOG
001000* 1995-03-02 RWP  ORIGINAL - DECIDES FULL, PARTIAL OR NIL         9503RWP 
001100*                 PAYMENT AGAINST THE MAXIMUM-BALANCE CAP         9503RWP 
001200*                 (REQ 1103).                                     9503RWP 
001300* 1995-09-01 RWP  CORRECTED THE PARTIAL-PAYMENT FORMULA - WAS     9509RWP 
001400*                 SUBTRACTING THE WRONG WAY ROUND AND PAYING A    9509RWP 
001500*                 NEGATIVE AMOUNT ON TWO TEST CLAIMS (REQ 1112).  9509RWP 
001600* 1996-07-19 DCT  FIRST-WEEK ENTITLEMENT IS NOW DERIVED FROM THE  9607DCT 
001700*                 CYCLE TOTAL OVER THE SCHEME CYCLE LENGTH,       9607DCT 
001800*                 RATHER THAN A SEPARATE INPUT FIELD, NOW THAT    9607DCT 
001900*                 ALL CYCLES RUN THE SAME LENGTH (REQ 1156).      9607DCT
002000* 1996-07-22 DCT  SEE FDPCALC.CBL/FDPCYC.CBL - PCR-STATUS AND     9607DCT
002100*                 PC-STATUS WIDENED TO X(28) SO THE LITERAL       9607DCT
002200*                 BELOW NO LONGER GETS CUT OFF (REQ 1156).        9607DCT
002300* 1998-02-17 KLM  ADDED THE END-OF-STEP COUNTS BY STATUS FOR THE  9802KLM
002400*                 OPERATOR LOG (REQ 1190).                        9802KLM 
002500* 1999-09-30 KLM  Y2K: NO CENTURY-SENSITIVE DATE ARITHMETIC IN    9909KLM 
002600*                 THIS STEP - NOTED FOR THE Y2K SIGN-OFF FILE,    9909KLM 
002700*                 NO CHANGE REQUIRED (REQ 1240).                  9909KLM 
002800*----------------------------------------------------------------
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600
003700     COPY "SLPCYC.CBL".
003800     COPY "SLPCALC.CBL".
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300     COPY "FDPCYC.CBL".
004400     COPY "FDPCALC.CBL".
004500
004600 WORKING-STORAGE SECTION.
004700
004800*    SCHEME CONSTANTS - CYCLE LENGTH AND MAXIMUM-BALANCE
004900*    PERIOD - SHARED WITH THE OTHER ENTITLEMENT STEPS.
005000     COPY "wsscheme.cbl".
005100
005200 01  WS-END-OF-FILE-FLAG            PIC X(01) VALUE "N".
005300     88  WS-END-OF-FILE                       VALUE "Y".
005400
005500*    FIRST-WEEK ENTITLEMENT AND THE MAXIMUM BALANCE IT BUYS -
005600*    BOTH RECOMPUTED FRESH FOR EVERY CLAIM, SEE 2000 BELOW.
005700 01  WS-AMOUNTS.
005800     05  WS-FIRST-WEEK-ENTITLEMENT-PENCE
005900                                     PIC 9(07).
006000     05  WS-MAX-ALLOWED-BALANCE-PENCE
006100                                     PIC 9(07).
006200     05  FILLER                     PIC X(10).
006300
006400*    END-OF-STEP COUNTS BY RESULT STATUS FOR THE OPERATOR LOG;
006500*    THE -R REDEFINES BELOW GIVES A DISPLAY VIEW OF THE RUNNING
006600*    PENCE TOTAL FOR THE SAME LOG LINE.
006700 01  WS-RUN-COUNTS.
006800     05  WS-COUNT-FULL-PAYMENT      PIC 9(07) COMP VALUE ZERO.
006900     05  WS-COUNT-PARTIAL-PAYMENT   PIC 9(07) COMP VALUE ZERO.
007000     05  WS-COUNT-BALANCE-TOO-HIGH  PIC 9(07) COMP VALUE ZERO.
007100     05  WS-RUN-TOTAL-PAID-PENCE    PIC 9(09) COMP VALUE ZERO.
007200     05  FILLER                     PIC 9(05) COMP VALUE ZERO.
007300
007400 01  WS-RUN-COUNTS-R REDEFINES WS-RUN-COUNTS.
007500     05  FILLER                     PIC X(07).
007600     05  FILLER                     PIC X(07).
007700     05  FILLER                     PIC X(07).
007800     05  WS-RUN-TOTAL-FLAT          PIC 9(09).
007900     05  FILLER                     PIC X(05).
008000
008100 01  WS-SUMMARY-LINE.
008200     05  FILLER                     PIC X(20)
008300                           VALUE "PAYMENT-CALCULATOR: ".
008400     05  WS-SUM-FULL                PIC ZZZ,ZZ9.
008500     05  FILLER                     PIC X(08) VALUE " FULL  ".
008600     05  WS-SUM-PARTIAL             PIC ZZZ,ZZ9.
008700     05  FILLER                     PIC X(11) VALUE " PARTIAL  ".
008800     05  WS-SUM-TOO-HIGH            PIC ZZZ,ZZ9.
008900     05  FILLER                     PIC X(12) VALUE " TOO-HIGH  ".
009000     05  WS-SUM-TOTAL-PAID          PIC ZZZ,ZZZ,ZZ9.
009100     05  FILLER                     PIC X(07) VALUE " PENCE ".
009200*----------------------------------------------------------------
009300 PROCEDURE DIVISION.
009400*----------------------------------------------------------------
009500* MAINLINE.  ONE PASS OF THE PAYMENT-CYCLE FILE, DECIDING FOR
009600* EACH ACTIVE CYCLE WHETHER THE CARD TAKES A FULL, PARTIAL OR
009700* NIL TOP-UP AGAINST THE MAXIMUM-BALANCE CAP (REQ 1103).
009800*----------------------------------------------------------------
009900
010000 0100-CALCULATE-PAYMENTS.
010100
010200     OPEN I-O   PAYMENT-CYCLE-FILE.
010300     OPEN OUTPUT PAYMENT-CALCULATION-OUT.
010400
010500     PERFORM 1000-READ-PAYMENT-CYCLE.
010600     PERFORM 1100-PROCESS-ONE-CYCLE THRU 1100-EXIT
010700              UNTIL WS-END-OF-FILE.
010800
010900     PERFORM 8000-DISPLAY-RUN-SUMMARY THRU 8000-EXIT.
011000
011100     CLOSE PAYMENT-CYCLE-FILE.
011200     CLOSE PAYMENT-CALCULATION-OUT.
011300
011400     EXIT PROGRAM.
011500     STOP RUN.
011600*----------------------------------------------------------------
011700* READS ONE PAYMENT-CYCLE RECORD I-O, SO THE CYCLE CAN BE
011800* REWRITTEN LATER WITH ITS RESULT STATUS.  SETS THE
011900* END-OF-FILE SWITCH ON THE SENTINEL READ.
012000*----------------------------------------------------------------
012100 1000-READ-PAYMENT-CYCLE.
012200
012300     READ PAYMENT-CYCLE-FILE
012400         AT END MOVE "Y" TO WS-END-OF-FILE-FLAG.
012500*----------------------------------------------------------------
012600* ONLY A CYCLE STILL "ACTIVE" GETS A PAYMENT DECISION - ONE
012700* ALREADY MARKED NIL OR CLOSED BY AN EARLIER STEP IS PASSED
012800* OVER HERE AND DROPS OUT OF THE RESULT FILE ALTOGETHER.
012900*----------------------------------------------------------------
013000 1100-PROCESS-ONE-CYCLE.
013100
013200     IF PC-STATUS EQUAL "ACTIVE"
013300        PERFORM 2000-CALCULATE-PAYMENT THRU 2000-EXIT
013400        PERFORM 2900-WRITE-RESULTS THRU 2900-EXIT.
013500
013600     PERFORM 1000-READ-PAYMENT-CYCLE.
013700
013800 1100-EXIT.
013900     EXIT.
014000*----------------------------------------------------------------
014100* THE CORE BALANCE-CAP DECISION (REQ 1103).  THE MAXIMUM
014200* ALLOWED BALANCE IS THE FIRST WEEK'S ENTITLEMENT TIMES THE
014300* SCHEME'S MAXIMUM-BALANCE PERIOD - THE CAP IS RECOMPUTED
014400* FRESH HERE RATHER THAN HELD ON THE CYCLE RECORD SINCE 1996-07-19
014500* (SEE CHANGE LOG), NOW THAT ENTITLEMENT IS DERIVED FROM THE
014600* CYCLE TOTAL.
014700 2000-CALCULATE-PAYMENT.
014800
014900     COMPUTE WS-FIRST-WEEK-ENTITLEMENT-PENCE =
015000             PC-TOTAL-ENTITLEMENT-PENCE / SC-CYCLE-LENGTH-WEEKS.
015100
015200     COMPUTE WS-MAX-ALLOWED-BALANCE-PENCE =
015300             WS-FIRST-WEEK-ENTITLEMENT-PENCE
015400                   * SC-MAXIMUM-BALANCE-PERIOD.
015500
015600     MOVE PC-CARD-BALANCE-PENCE TO PCR-AVAILABLE-BALANCE-PENCE.
015700     MOVE PC-CARD-BALANCE-TIMESTAMP TO PCR-BALANCE-TIMESTAMP.
015800     MOVE PC-CLAIM-ID TO PCR-CLAIM-ID.
015900
016000*    CARD ALREADY AT OR OVER THE CAP - NO MONEY GOES OUT AT ALL.
016100     IF PC-CARD-BALANCE-PENCE NOT LESS THAN
016200                                 WS-MAX-ALLOWED-BALANCE-PENCE
016300        MOVE ZERO TO PCR-PAYMENT-AMOUNT-PENCE
016400        MOVE "BALANCE_TOO_HIGH_FOR_PAYMENT" TO PCR-STATUS
016500        ADD 1 TO WS-COUNT-BALANCE-TOO-HIGH
016600     ELSE
016700*       ROOM ON THE CARD FOR THE WHOLE ENTITLEMENT - PAY IT ALL.
016800        IF PC-CARD-BALANCE-PENCE + PC-TOTAL-ENTITLEMENT-PENCE
016900                       NOT GREATER THAN WS-MAX-ALLOWED-BALANCE-PENCE
017000           MOVE PC-TOTAL-ENTITLEMENT-PENCE
017100                                 TO PCR-PAYMENT-AMOUNT-PENCE
017200           MOVE "FULL_PAYMENT_MADE" TO PCR-STATUS
017300           ADD 1 TO WS-COUNT-FULL-PAYMENT
017400        ELSE
017500*          ONLY PART OF THE ENTITLEMENT FITS - TOP UP TO THE CAP
017600*          AND NO FURTHER.  SUBTRACTION ORDER CORRECTED 1995-09-01
017700*          AFTER IT PAID A NEGATIVE AMOUNT ON TWO TEST CLAIMS.
017800           COMPUTE PCR-PAYMENT-AMOUNT-PENCE =
017900                   WS-MAX-ALLOWED-BALANCE-PENCE
018000                                 - PC-CARD-BALANCE-PENCE
018100           MOVE "PARTIAL_PAYMENT_MADE" TO PCR-STATUS
018200           ADD 1 TO WS-COUNT-PARTIAL-PAYMENT.
018300
018400     ADD PCR-PAYMENT-AMOUNT-PENCE TO WS-RUN-TOTAL-PAID-PENCE.
018500
018600 2000-EXIT.
018700     EXIT.
018800*----------------------------------------------------------------
018900* THE RESULT STATUS GOES BACK ONTO THE CYCLE RECORD AS WELL AS
019000* OUT TO THE CALCULATION-RESULT FILE, SO THE NEXT STEP CAN SEE
019100* WHETHER A CYCLE WAS PAID WITHOUT RE-READING THIS STEP'S OUTPUT.
019200*----------------------------------------------------------------
019300 2900-WRITE-RESULTS.
019400
019500     MOVE PCR-STATUS TO PC-STATUS.
019600     REWRITE PAYMENT-CYCLE-RECORD.
019700
019800     WRITE PAYMENT-CALCULATION-RESULT.
019900
020000 2900-EXIT.
020100     EXIT.
020200*----------------------------------------------------------------
020300* END-OF-STEP COUNTS FOR THE OPERATOR LOG (REQ 1190) - THE
020400* NIGHT SHIFT CHECKS THE TOTAL PAID AGAINST THE CYCLE-TOTAL
020500* FIGURE ON THE PRIOR STEP'S LOG LINE.
020600*----------------------------------------------------------------
020700 8000-DISPLAY-RUN-SUMMARY.
020800
020900     MOVE WS-COUNT-FULL-PAYMENT    TO WS-SUM-FULL.
021000     MOVE WS-COUNT-PARTIAL-PAYMENT TO WS-SUM-PARTIAL.
021100     MOVE WS-COUNT-BALANCE-TOO-HIGH TO WS-SUM-TOO-HIGH.
021200     MOVE WS-RUN-TOTAL-FLAT        TO WS-SUM-TOTAL-PAID.
021300     DISPLAY WS-SUMMARY-LINE.
021400
021500 8000-EXIT.
021600     EXIT.
