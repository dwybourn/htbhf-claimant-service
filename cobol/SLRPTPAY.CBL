000100*----------------------------------------------------------------
000200* SLRPTPAY.CBL
000300* SELECT CLAUSE FOR THE REPORT-PAYMENT OUTPUT FILE (THE
000400* DOWNSTREAM PAYMENT-BREAKDOWN FEED).
000500*----------------------------------------------------------------
000600 SELECT REPORT-PAYMENT-OUT
000700        ASSIGN TO "REPORT-PAYMENT-OUT"
000800        ORGANIZATION IS SEQUENTIAL.
