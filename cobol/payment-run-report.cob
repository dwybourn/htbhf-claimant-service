000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PAYMENT-RUN-REPORT.
000300 AUTHOR.        K L MASON.
000400 INSTALLATION.  CLAIMANT BENEFITS DATA CENTRE.
000500 DATE-WRITTEN.  1998-02-17.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - CLAIMANT DATA.
000800*----------------------------------------------------------------
000900* CHANGE LOG
001000* 1998-02-17 KLM  ORIGINAL - END-OF-RUN CONTROL-BREAK REPORT OVER 9802KLM 
001100*                 THE PAYMENT-CALCULATION AND CLAIM-EXPIRY        9802KLM 
001200*                 FEEDS, ONE DETAIL LINE PER CLAIM PROCESSED AND  9802KLM 
001300*                 A SUMMARY LINE PER STATUS/REASON GROUP          9802KLM 
001400*                 (REQ 1190).                                     9802KLM 
001500* 1998-06-03 KLM  THE TWO FEEDS ARE NOW MERGED THROUGH A COMMON   9806KLM 
001600*                 WORK RECORD BEFORE THE SORT, SINCE THE SORT     9806KLM 
001700*                 VERB NEEDS ONE RECORD SHAPE ACROSS BOTH INPUTS  9806KLM 
001800*                 (REQ 1198).                                     9806KLM 
001900* 1999-09-30 KLM  Y2K: NO DATE LOGIC IN THIS STEP - NOTED FOR THE 9909KLM 
002000*                 Y2K SIGN-OFF FILE, NO CHANGE REQUIRED           9909KLM 
002100*                 (REQ 1240).                                     9909KLM 
002200*----------------------------------------------------------------
002300 ENVIRONMENT DIVISION.
002400 CONFIGURATION SECTION.
002500 SPECIAL-NAMES.
002600     C01 IS TOP-OF-FORM.
002700
002800 INPUT-OUTPUT SECTION.
002900 FILE-CONTROL.
003000
003100*    THE TWO FEEDS THIS STEP REPORTS ON.
003200     COPY "SLPCALC.CBL".
003300     COPY "SLEXPIRY.CBL".
003400
003500*    SCRATCH FILES BUILT AND CONSUMED WITHIN THIS RUN - NOT KEPT
003600*    ONCE THE REPORT HAS PRINTED.
003700     SELECT PRE-MERGE-FILE
003800            ASSIGN TO "PRE-MERGE-FILE"
003900            ORGANIZATION IS SEQUENTIAL.
004000
004100     SELECT WORK-FILE
004200            ASSIGN TO "WORK-FILE"
004300            ORGANIZATION IS SEQUENTIAL.
004400
004500     SELECT SORT-FILE
004600            ASSIGN TO "SORT-FILE.TMP".
004700
004800*    THE PRINTED REPORT ITSELF.
004900     SELECT PRINTER-FILE
005000            ASSIGN TO "payment-run-report.prn"
005100            ORGANIZATION IS LINE SEQUENTIAL.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600*    THE TWO OVERNIGHT FEEDS THIS STEP MERGES AND BREAKS OUT BY
005700*    STATUS/REASON - PCR-STATUS FROM THE CALCULATOR, CED-REASON
005800*    FROM THE EXPIRY STEP.
005900     COPY "FDPCALC.CBL".
006000     COPY "FDEXPIRY.CBL".
006100
006200*    COMMON-SHAPE RECORD BOTH FEEDS ARE COPIED INTO BEFORE THE SORT -
006300*    THE SORT VERB NEEDS ONE RECORD LAYOUT ACROSS BOTH INPUTS, SO
006400*    PCR-STATUS AND CED-REASON BOTH LAND IN PM-GROUP-KEY.
006500     FD  PRE-MERGE-FILE
006600         LABEL RECORDS ARE STANDARD.
006700     01  PRE-MERGE-RECORD.
006800         05  PM-CLAIM-ID                 PIC X(36).
006900         05  PM-GROUP-KEY                PIC X(30).
007000         05  PM-AMOUNT-PENCE             PIC 9(07).
007100         05  FILLER                      PIC X(07).
007200
007300*    SORT OUTPUT, IN ASCENDING GROUP-KEY ORDER - THIS IS WHAT THE
007400*    CONTROL-BREAK LOGIC IN SECTION 3000 ACTUALLY READS.
007500     FD  WORK-FILE
007600         LABEL RECORDS ARE STANDARD.
007700     01  WORK-RECORD.
007800         05  WR-CLAIM-ID                 PIC X(36).
007900         05  WR-GROUP-KEY                PIC X(30).
008000         05  WR-AMOUNT-PENCE             PIC 9(07).
008100         05  FILLER                      PIC X(07).
008200
008300*    SORT WORK FILE - SAME SHAPE AS THE PRE-MERGE AND WORK RECORDS,
008400*    REQUIRED BY THE SORT VERB.
008500     SD  SORT-FILE.
008600     01  SORT-RECORD.
008700         05  SORT-CLAIM-ID               PIC X(36).
008800         05  SORT-GROUP-KEY              PIC X(30).
008900         05  SORT-AMOUNT-PENCE           PIC 9(07).
009000         05  FILLER                      PIC X(07).
009100
009200*    STANDARD 132-COLUMN PRINT LINE FOR THE LINE PRINTER SPOOL.
009300     FD  PRINTER-FILE
009400         LABEL RECORDS ARE OMITTED.
009500     01  PRINTER-RECORD                  PIC X(132).
009600
009700 WORKING-STORAGE SECTION.
009800
009900*    REPORT HEADINGS - STANDARD THREE-LINE BLOCK PRINTED AT THE TOP
010000*    OF EVERY PAGE BY 3300-PRINT-HEADINGS.
010100 01  TITLE-LINE.
010200     05  FILLER                     PIC X(45) VALUE SPACES.
010300     05  FILLER                     PIC X(20)
010400                           VALUE "PAYMENT RUN REPORT".
010500     05  FILLER                     PIC X(62) VALUE SPACES.
010600     05  FILLER                     PIC X(05) VALUE "PAGE:".
010700     05  TL-PAGE-NUMBER             PIC 9(04).
010800
010900 01  HEADING-LINE-1.
011000     05  FILLER                     PIC X(10) VALUE "CLAIM ID".
011100     05  FILLER                     PIC X(28) VALUE SPACES.
011200     05  FILLER                     PIC X(20) VALUE "STATUS/REASON".
011300     05  FILLER                     PIC X(01) VALUE SPACES.
011400     05  FILLER                     PIC X(11) VALUE "AMOUNT".
011500     05  FILLER                     PIC X(62) VALUE SPACES.
011600
011700 01  HEADING-LINE-2.
011800     05  FILLER                     PIC X(36)
011900                      VALUE "====================================".
012000     05  FILLER                     PIC X(01) VALUE SPACES.
012100     05  FILLER                     PIC X(20)
012200                      VALUE "====================".
012300     05  FILLER                     PIC X(01) VALUE SPACES.
012400     05  FILLER                     PIC X(11) VALUE "===========".
012500     05  FILLER                     PIC X(63) VALUE SPACES.
012600
012700*    ONE LINE PER CLAIM - STATUS/REASON IS WHICHEVER GROUP-KEY CAME
012800*    THROUGH THE MERGE (PCR-STATUS OR CED-REASON), AMOUNT IS ZERO
012900*    FOR EXPIRY-FEED LINES SINCE AN EXPIRED CLAIM IS NOT PAID.
013000 01  DETAIL-LINE.
013100     05  D-CLAIM-ID                 PIC X(36).
013200     05  FILLER                     PIC X(01).
013300     05  D-STATUS-REASON            PIC X(20).
013400     05  FILLER                     PIC X(01).
013500     05  D-AMOUNT-POUNDS            PIC ZZZ,ZZ9.99-.
013600     05  FILLER                     PIC X(63).
013700
013800*    PRINTED ON THE CONTROL BREAK, ONE PER DISTINCT GROUP-KEY.
013900 01  GROUP-SUMMARY-LINE.
014000     05  FILLER                     PIC X(10) VALUE "TOTAL FOR".
014100     05  GS-GROUP-KEY               PIC X(20).
014200     05  FILLER                     PIC X(08) VALUE "COUNT: ".
014300     05  GS-COUNT                   PIC ZZZ,ZZ9.
014400     05  FILLER                     PIC X(09) VALUE " AMOUNT:".
014500     05  GS-AMOUNT-POUNDS           PIC ZZZ,ZZZ,ZZ9.99-.
014600     05  FILLER                     PIC X(60).
014700
014800 01  GRAND-TOTAL-LINE.
014900     05  FILLER                     PIC X(12) VALUE "GRAND TOTAL".
015000     05  FILLER                     PIC X(18) VALUE SPACES.
015100     05  FILLER                     PIC X(08) VALUE "COUNT: ".
015200     05  GT-COUNT                   PIC ZZZ,ZZ9.
015300     05  FILLER                     PIC X(09) VALUE " AMOUNT:".
015400     05  GT-AMOUNT-POUNDS           PIC ZZZ,ZZZ,ZZ9.99-.
015500     05  FILLER                     PIC X(60).
015600
015700*    PENCE-TO-POUNDS CONVERSION AREA - EVERY AMOUNT COLUMN ON THE
015800*    REPORT IS EDITED FROM THIS V99 FIELD RATHER THAN FROM THE RAW
015900*    PENCE, SINCE ZZZ,ZZ9.99- NEEDS AN EXPLICIT DECIMAL POINT.
016000 01  WS-AMOUNT-WORK.
016100     05  WS-AMOUNT-POUNDS-V99       PIC 9(07)V99.
016200     05  FILLER                     PIC X(01).
016300
016400*    END-OF-FILE SWITCH FOR THE SORTED WORK-FILE PASS.
016500 01  W-END-OF-FILE                  PIC X(01).
016600     88  END-OF-FILE                          VALUE "Y".
016700
016800*    END-OF-FILE SWITCH REUSED ACROSS BOTH PRE-MERGE READ LOOPS IN
016900*    SECTION 1000 - ONE FLAG SERVES BOTH SINCE THEY NEVER OVERLAP.
017000 01  W-PM-END-OF-FILE               PIC X(01).
017100     88  PM-END-OF-FILE                       VALUE "Y".
017200
017300*    LINE COUNT SINCE THE LAST HEADING - FORCES A NEW PAGE AT 30
017400*    LINES, THE HOUSE STANDARD FOR THIS PRINTER FORM.
017500 01  W-PRINTED-LINES                PIC 9(02) COMP.
017600     88  PAGE-FULL                            VALUE 30 THRU 99.
017700
017800*    RUNNING TOTALS FOR THE GROUP CURRENTLY BEING PRINTED - RESET
017900*    AT THE START OF EACH CONTROL BREAK IN 3000-PRINT-ALL-GROUPS.
018000 77  WS-CURRENT-GROUP-KEY           PIC X(30).
018100 77  WS-CURRENT-GROUP-COUNT         PIC 9(07) COMP VALUE ZERO.
018200 77  WS-CURRENT-GROUP-TOTAL-PENCE   PIC 9(09) COMP VALUE ZERO.
018300
018400*    RUN-WIDE TOTALS ACROSS ALL GROUPS; THE -R REDEFINES BELOW
018500*    GIVES A DISPLAY VIEW OF THE PENCE TOTAL FOR THE OPERATOR LOG.
018600 01  WS-GRAND-TOTALS.
018700     05  WS-GRAND-TOTAL-COUNT       PIC 9(07) COMP VALUE ZERO.
018800     05  WS-GRAND-TOTAL-PENCE       PIC 9(09) COMP VALUE ZERO.
018900     05  FILLER                     PIC 9(05) COMP VALUE ZERO.
019000
019100 01  WS-GRAND-TOTALS-R REDEFINES WS-GRAND-TOTALS.
019200     05  FILLER                     PIC X(07).
019300     05  WS-GRAND-TOTAL-PENCE-FLAT  PIC 9(09).
019400     05  FILLER                     PIC X(05).
019500
019600 01  WS-SUMMARY-LINE.
019700     05  FILLER                     PIC X(22)
019800                      VALUE "PAYMENT-RUN-REPORT: ".
019900     05  WS-SUM-COUNT               PIC ZZZ,ZZ9.
020000     05  FILLER                     PIC X(10) VALUE " CLAIMS ".
020100     05  WS-SUM-AMOUNT-PENCE        PIC ZZZ,ZZZ,ZZ9.
020200     05  FILLER                     PIC X(07) VALUE " PENCE ".
020300*----------------------------------------------------------------
020400 PROCEDURE DIVISION.
020500*----------------------------------------------------------------
020600* MAINLINE.  BUILDS A COMMON-SHAPE PRE-MERGE FILE FROM THE TWO
020700* OVERNIGHT FEEDS, SORTS IT INTO GROUP-KEY ORDER, THEN PRINTS
020800* ONE DETAIL LINE PER CLAIM WITH A SUMMARY LINE ON EACH
020900* STATUS/REASON CONTROL BREAK AND A GRAND TOTAL AT THE END.
021000*----------------------------------------------------------------
021100 0100-PRINT-PAYMENT-RUN-REPORT.
021200
021300     PERFORM 1000-BUILD-PREMERGE-FILE THRU 1000-EXIT.
021400
021500*    SORTS ON GROUP-KEY SO EVERY DETAIL LINE FOR A GIVEN
021600*    STATUS/REASON COMES OUT TOGETHER FOR THE CONTROL BREAK BELOW.
021700     SORT SORT-FILE
021800         ON ASCENDING KEY SORT-GROUP-KEY
021900         USING PRE-MERGE-FILE
022000         GIVING WORK-FILE.
022100
022200     OPEN I-O    WORK-FILE.
022300     OPEN OUTPUT PRINTER-FILE.
022400
022500     MOVE ZERO TO TL-PAGE-NUMBER.
022600     MOVE "N"  TO W-END-OF-FILE.
022700     MOVE 99   TO W-PRINTED-LINES.
022800
022900     PERFORM 2000-READ-WORK-RECORD.
023000
023100     IF END-OF-FILE
023200        MOVE "NO PAYMENT-RUN ACTIVITY IN THIS RUN" TO
023300                                              PRINTER-RECORD
023400        WRITE PRINTER-RECORD
023500     ELSE
023600        PERFORM 3000-PRINT-ALL-GROUPS THRU 3000-EXIT
023700                 UNTIL END-OF-FILE
023800        PERFORM 4000-PRINT-GRAND-TOTAL THRU 4000-EXIT.
023900
024000     MOVE WS-GRAND-TOTAL-COUNT      TO WS-SUM-COUNT.
024100     MOVE WS-GRAND-TOTAL-PENCE-FLAT TO WS-SUM-AMOUNT-PENCE.
024200     DISPLAY WS-SUMMARY-LINE.
024300
024400     CLOSE WORK-FILE.
024500     CLOSE PRINTER-FILE.
024600
024700     EXIT PROGRAM.
024800     STOP RUN.
024900*----------------------------------------------------------------
025000* COPIES BOTH OVERNIGHT FEEDS INTO PRE-MERGE-FILE UNDER A COMMON
025100* RECORD SHAPE SO THE SORT VERB HAS ONE INPUT LAYOUT.  THE
025200* CALCULATOR FEED GOES THROUGH FIRST, THEN THE EXPIRY FEED.
025300*----------------------------------------------------------------
025400 1000-BUILD-PREMERGE-FILE.
025500
025600     OPEN INPUT  PAYMENT-CALCULATION-OUT.
025700     OPEN INPUT  CLAIM-EXPIRY-OUT.
025800     OPEN OUTPUT PRE-MERGE-FILE.
025900
026000     MOVE "N" TO W-PM-END-OF-FILE.
026100     PERFORM 1100-READ-PAYMENT-CALC-RESULT.
026200     PERFORM 1200-COPY-ONE-PAYMENT-CALC THRU 1200-EXIT
026300              UNTIL PM-END-OF-FILE.
026400
026500     MOVE "N" TO W-PM-END-OF-FILE.
026600     PERFORM 1300-READ-CLAIM-EXPIRY-RESULT.
026700     PERFORM 1400-COPY-ONE-CLAIM-EXPIRY THRU 1400-EXIT
026800              UNTIL PM-END-OF-FILE.
026900
027000     CLOSE PAYMENT-CALCULATION-OUT.
027100     CLOSE CLAIM-EXPIRY-OUT.
027200     CLOSE PRE-MERGE-FILE.
027300
027400 1000-EXIT.
027500     EXIT.
027600*----------------------------------------------------------------
027700 1100-READ-PAYMENT-CALC-RESULT.
027800
027900     READ PAYMENT-CALCULATION-OUT
028000         AT END MOVE "Y" TO W-PM-END-OF-FILE.
028100*----------------------------------------------------------------
028200* PCR-STATUS BECOMES THE GROUP KEY FOR A CALCULATOR-FEED LINE - A
028300* CLAIM GROUPS WITH OTHERS OF THE SAME PAYMENT STATUS.
028400*----------------------------------------------------------------
028500 1200-COPY-ONE-PAYMENT-CALC.
028600
028700     MOVE PCR-CLAIM-ID              TO PM-CLAIM-ID.
028800     MOVE PCR-STATUS                TO PM-GROUP-KEY.
028900     MOVE PCR-PAYMENT-AMOUNT-PENCE  TO PM-AMOUNT-PENCE.
029000     WRITE PRE-MERGE-RECORD.
029100
029200     PERFORM 1100-READ-PAYMENT-CALC-RESULT.
029300
029400 1200-EXIT.
029500     EXIT.
029600*----------------------------------------------------------------
029700 1300-READ-CLAIM-EXPIRY-RESULT.
029800
029900     READ CLAIM-EXPIRY-OUT
030000         AT END MOVE "Y" TO W-PM-END-OF-FILE.
030100*----------------------------------------------------------------
030200* CED-REASON BECOMES THE GROUP KEY FOR AN EXPIRY-FEED LINE - THE
030300* AMOUNT IS FORCED TO ZERO SINCE AN EXPIRED CLAIM IS NOT PAID.
030400*----------------------------------------------------------------
030500 1400-COPY-ONE-CLAIM-EXPIRY.
030600
030700     MOVE CED-CLAIM-ID              TO PM-CLAIM-ID.
030800     MOVE CED-REASON                TO PM-GROUP-KEY.
030900     MOVE ZERO                      TO PM-AMOUNT-PENCE.
031000     WRITE PRE-MERGE-RECORD.
031100
031200     PERFORM 1300-READ-CLAIM-EXPIRY-RESULT.
031300
031400 1400-EXIT.
031500     EXIT.
031600*----------------------------------------------------------------
031700 2000-READ-WORK-RECORD.
031800
031900     READ WORK-FILE
032000         AT END MOVE "Y" TO W-END-OF-FILE.
032100*----------------------------------------------------------------
032200* CONTROL-BREAK DRIVER.  PRINTS EVERY DETAIL LINE FOR ONE
032300* GROUP-KEY, THEN THE GROUP SUMMARY, THEN RETURNS TO THE MAINLINE
032400* FOR THE NEXT GROUP.  THE BREAK IS DETECTED BY COMPARING THE
032500* NEWLY-READ GROUP-KEY AGAINST THE ONE THIS GROUP STARTED WITH.
032600*----------------------------------------------------------------
032700 3000-PRINT-ALL-GROUPS.
032800
032900     MOVE ZERO TO WS-CURRENT-GROUP-COUNT.
033000     MOVE ZERO TO WS-CURRENT-GROUP-TOTAL-PENCE.
033100     MOVE WR-GROUP-KEY TO WS-CURRENT-GROUP-KEY.
033200
033300     PERFORM 3100-PRINT-ONE-DETAIL THRU 3100-EXIT
033400              UNTIL WR-GROUP-KEY NOT EQUAL WS-CURRENT-GROUP-KEY
033500                 OR END-OF-FILE.
033600
033700     PERFORM 3200-PRINT-GROUP-SUMMARY THRU 3200-EXIT.
033800
033900 3000-EXIT.
034000     EXIT.
034100*----------------------------------------------------------------
034200* ONE DETAIL LINE PER CLAIM, CONDITIONAL HEADING BREAK ON A FULL
034300* PAGE.  THE RUN TOTAL ON THE GROUP SUMMARY THEN ACCUMULATES
034400*----------------------------------------------------------------
034500 3100-PRINT-ONE-DETAIL.
034600
034700     IF PAGE-FULL
034800        PERFORM 3300-PRINT-HEADINGS THRU 3300-EXIT.
034900
035000     MOVE WR-CLAIM-ID      TO D-CLAIM-ID.
035100     MOVE WR-GROUP-KEY     TO D-STATUS-REASON.
035200
035300     COMPUTE WS-AMOUNT-POUNDS-V99 = WR-AMOUNT-PENCE / 100.
035400     MOVE WS-AMOUNT-POUNDS-V99 TO D-AMOUNT-POUNDS.
035500
035600     MOVE DETAIL-LINE TO PRINTER-RECORD.
035700     WRITE PRINTER-RECORD.
035800     ADD 1 TO W-PRINTED-LINES.
035900
036000     ADD 1 TO WS-CURRENT-GROUP-COUNT.
036100     ADD WR-AMOUNT-PENCE TO WS-CURRENT-GROUP-TOTAL-PENCE.
036200
036300     PERFORM 2000-READ-WORK-RECORD.
036400
036500 3100-EXIT.
036600     EXIT.
036700*----------------------------------------------------------------
036800* PRINTS THE "TOTAL FOR" LINE AND ROLLS THIS GROUP'S COUNT AND
036900* PENCE TOTAL FORWARD INTO THE RUN-WIDE GRAND TOTALS.
037000*----------------------------------------------------------------
037100 3200-PRINT-GROUP-SUMMARY.
037200
037300     MOVE WS-CURRENT-GROUP-KEY TO GS-GROUP-KEY.
037400     MOVE WS-CURRENT-GROUP-COUNT TO GS-COUNT.
037500
037600     COMPUTE WS-AMOUNT-POUNDS-V99 =
037700             WS-CURRENT-GROUP-TOTAL-PENCE / 100.
037800     MOVE WS-AMOUNT-POUNDS-V99 TO GS-AMOUNT-POUNDS.
037900
038000     MOVE GROUP-SUMMARY-LINE TO PRINTER-RECORD.
038100     WRITE PRINTER-RECORD.
038200     ADD 1 TO W-PRINTED-LINES.
038300
038400     ADD WS-CURRENT-GROUP-COUNT TO WS-GRAND-TOTAL-COUNT.
038500     ADD WS-CURRENT-GROUP-TOTAL-PENCE TO WS-GRAND-TOTAL-PENCE.
038600
038700 3200-EXIT.
038800     EXIT.
038900*----------------------------------------------------------------
039000* NEW PAGE, TITLE AND COLUMN HEADINGS, LINE COUNT RESET TO ZERO.
039100*----------------------------------------------------------------
039200 3300-PRINT-HEADINGS.
039300
039400     ADD 1 TO TL-PAGE-NUMBER.
039500
039600     MOVE TITLE-LINE TO PRINTER-RECORD.
039700     WRITE PRINTER-RECORD BEFORE ADVANCING PAGE.
039800     MOVE HEADING-LINE-1 TO PRINTER-RECORD.
039900     WRITE PRINTER-RECORD.
040000     MOVE HEADING-LINE-2 TO PRINTER-RECORD.
040100     WRITE PRINTER-RECORD.
040200
040300     MOVE ZERO TO W-PRINTED-LINES.
040400
040500 3300-EXIT.
040600     EXIT.
040700*----------------------------------------------------------------
040800* BLANK LINE THEN THE RUN-WIDE GRAND TOTAL - PRINTED ONCE, AFTER
040900* THE LAST GROUP SUMMARY.
041000*----------------------------------------------------------------
041100 4000-PRINT-GRAND-TOTAL.
041200
041300     MOVE WS-GRAND-TOTAL-COUNT TO GT-COUNT.
041400     COMPUTE WS-AMOUNT-POUNDS-V99 = WS-GRAND-TOTAL-PENCE / 100.
041500     MOVE WS-AMOUNT-POUNDS-V99 TO GT-AMOUNT-POUNDS.
041600
041700     MOVE SPACES TO PRINTER-RECORD.
041800     WRITE PRINTER-RECORD.
041900     MOVE GRAND-TOTAL-LINE TO PRINTER-RECORD.
042000     WRITE PRINTER-RECORD.
042100
042200 4000-EXIT.
042300     EXIT.
