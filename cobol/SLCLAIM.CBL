000100*----------------------------------------------------------------
000200* SLCLAIM.CBL
000300* SELECT CLAUSE FOR THE CLAIMANT MASTER FILE.
000400* ONE FIXED-LENGTH RECORD PER CLAIMANT, SORTED BY NINO ON
000500* INPUT, READ SEQUENTIALLY ONCE PER RUN.
000600*----------------------------------------------------------------
000700 SELECT CLAIMANT-FILE
000800        ASSIGN TO "CLAIMANT-FILE"
000900        ORGANIZATION IS LINE SEQUENTIAL.
