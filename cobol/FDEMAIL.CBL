000100*----------------------------------------------------------------
000200* FDEMAIL.CBL
000300* FD AND RECORD LAYOUT FOR THE CLAIMANT NOTIFICATION SUMMARY
000400* FEED - ONE RECORD PER FIRST PAYMENT ON A NEW CARD.
000500*
000600* 1995-05-06 RWP  ORIGINAL LAYOUT.                                9505RWP 
000700*----------------------------------------------------------------
000800 FD  EMAIL-SUMMARY-OUT
000900     LABEL RECORDS ARE STANDARD.
001000
001100 01  EMAIL-SUMMARY-RECORD.
001200     05  ESR-FIRST-PAYMENT-POUNDS            PIC X(10).
001300     05  ESR-PREGNANCY-LINE                  PIC X(60).
001400     05  ESR-UNDER-1-LINE                    PIC X(60).
001500     05  ESR-1-TO-4-LINE                     PIC X(60).
001600     05  ESR-NEXT-PAYMENT-DATE               PIC X(11).
001700     05  FILLER                              PIC X(14).
