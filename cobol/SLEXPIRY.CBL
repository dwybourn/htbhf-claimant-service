000100*----------------------------------------------------------------
000200* SLEXPIRY.CBL
000300* SELECT CLAUSE FOR THE CLAIM-EXPIRY DECISION FEED.
000400*----------------------------------------------------------------
000500 SELECT CLAIM-EXPIRY-OUT
000600        ASSIGN TO "CLAIM-EXPIRY-OUT"
000700        ORGANIZATION IS SEQUENTIAL.
