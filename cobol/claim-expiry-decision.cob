000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CLAIM-EXPIRY-DECISION.
000300 AUTHOR.        R W PARKER.
000400 INSTALLATION.  CLAIMANT BENEFITS DATA CENTRE.
000500 DATE-WRITTEN.  1995-06-14.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - CLAIMANT DATA.
000800*----------------------------------------------------------------
000900* CHANGE LOG
001000* 1995-06-14 RWP  ORIGINAL - APPLIES THE ELIGIBILITY OVERRIDE AND 9506RWP 
001100*                 THE CLAIM-EXPIRY RULE TREE TO EVERY CLAIM THE   9506RWP 
001200*                 OVERNIGHT ELIGIBILITY FEED MARKS NOT ELIGIBLE   9506RWP 
001300*                 (REQ 1120).                                     9506RWP 
001400* 1996-07-19 DCT  ADDED THE "STILL HAS A CHILD OR PREGNANCY THIS  9607DCT 
001500*                 CYCLE" GUARD BEFORE THE AGED-OUT/LAPSED CHECKS -9607DCT 
001600*                 A CLAIM WITH A NEW BABY WAS BEING EXPIRED ON    9607DCT 
001700*                 THE OLD CHILD'S FOURTH BIRTHDAY (REQ 1156).     9607DCT 
001800* 1997-01-22 DCT  THE AGED-OUT-CHILDREN AND LAPSED-PREGNANCY      9701DCT
001900*                 BRANCHES BOTH REPORT REASON                     9701DCT
002000*                 NO_CHILDREN_NOT_PREGNANT - THE BENEFITS OFFICE  9701DCT
002100*                 DOES NOT DISTINGUISH THEM ON THE CLAIMANT       9701DCT
002200*                 LETTER (REQ 1168).                              9701DCT
002300* 1998-02-17 KLM  ADDED THE PER-REASON CONTROL-BREAK COUNTS FOR   9802KLM
002400*                 THE OPERATOR LOG (REQ 1190).                    9802KLM 
002500* 1999-09-30 KLM  Y2K: THE AGED-OUT/LAPSED COMPARISONS GO THROUGH 9909KLM 
002600*                 THE CCYY-AWARE DATE ROUTINES - NO CHANGE        9909KLM 
002700*                 REQUIRED, NOTED FOR THE Y2K SIGN-OFF FILE       9909KLM 
002800*                 (REQ 1240).                                     9909KLM
002900* 2001-06-04 DCT  "STILL HAS A CHILD" NOW TESTS                   0106DCT
003000*                 CLAIMANT-CHILD-COUNT ON THE CLAIMANT MASTER     0106DCT
003100*                 DIRECTLY - THE OLD CLAIMANT-HAS-CHILDREN-FLAG   0106DCT
003200*                 WAS NEVER BEING SET BY THE OVERNIGHT EXTRACT    0106DCT
003300*                 (REQ 1266).                                     0106DCT
003400* 2001-07-11 DCT  CLAIMANT-CHILD-COUNT ON THE MASTER TURNED OUT   0107DCT
003500*                 TO BE NO BETTER - NOTHING SETS THAT EITHER, SO  0107DCT
003600*                 THE 2001-06-04 FIX WAS STILL TESTING AN ALWAYS- 0107DCT
003700*                 ZERO FIELD.  NEW PARAGRAPH 2050 NOW COUNTS THE  0107DCT
003800*                 IN-USE SLOTS ON CLAIMANT-DOB-CHILD DIRECTLY     0107DCT
003900*                 EVERY TIME THIS STEP RUNS (REQ 1266).           0107DCT
004000*----------------------------------------------------------------
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900     COPY "SLCLAIM.CBL".
005000     COPY "SLPCYC.CBL".
005100     COPY "SLEXPIRY.CBL".
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600     COPY "FDCLAIM.CBL".
005700     COPY "FDPCYC.CBL".
005800     COPY "FDEXPIRY.CBL".
005900
006000 WORKING-STORAGE SECTION.
006100
006200*    SCHEME CONSTANTS AND THE SHARED DATE-ARITHMETIC ROUTINE -
006300*    SEE THE 1999-09-30 Y2K ENTRY ABOVE.
006400     COPY "wsscheme.cbl".
006500     COPY "wsdatcal.cbl".
006600
006700 01  WS-END-OF-FILE-FLAG            PIC X(01) VALUE "N".
006800     88  WS-END-OF-FILE                       VALUE "Y".
006900
007000*    SUBSCRIPT AND RUNNING COUNT FOR THE CHILD-UNDER-4 TABLE WALK
007100*    IN 2050 BELOW - THE CLAIMANT MASTER CARRIES A COUNT FIELD OF
007200*    ITS OWN BUT NOTHING IN THE OVERNIGHT EXTRACT EVER SETS IT, SO
007300*    THIS STEP WORKS IT OUT FRESH FROM THE DOB-CHILD TABLE EVERY
007400*    TIME (REQ 1266).
007500 77  WS-CHILD-NDX                   PIC 9(01) COMP.
007600 77  WS-COMPUTED-CHILD-COUNT        PIC 9(01) COMP.
007700*    PASSED TO PL-PREG-ENTITLED.CBL TO RE-CHECK WHETHER A
007800*    PREGNANCY WAS STILL ENTITLED AT THE CYCLE START (REQ 1156).
007900 01  PE-DATE-WORK-AREA.
008000     05  PE-CANDIDATE-DATE            PIC 9(08).
008100     05  PE-EXPECTED-DELIVERY-DATE    PIC 9(08).
008200     05  PE-ENTITLED-FLAG             PIC X(01).
008300         88  PE-IS-ENTITLED                   VALUE "Y".
008400     05  FILLER                       PIC X(01).
008500
008600*    PASSED TO PL-ELIG-OVERRIDE.CBL, WHICH TURNS THE RAW
008700*    ELIGIBILITY FEED STATUS AND THE DUPLICATE-CLAIM FLAG INTO A
008800*    FINAL STATUS (REQ 1120).
008900 01  EO-ELIGIBILITY-WORK-AREA.
009000     05  EO-IS-DUPLICATE-FLAG         PIC X(01).
009100         88  EO-IS-DUPLICATE                  VALUE "Y".
009200     05  EO-RAW-ELIGIBILITY-STATUS    PIC X(10).
009300     05  EO-TOTAL-ENTITLEMENT-PENCE   PIC 9(07).
009400     05  EO-FINAL-ELIGIBILITY-STATUS  PIC X(10).
009500     05  FILLER                       PIC X(01).
009600
009700*    PER-REASON CONTROL-BREAK COUNTS FOR THE OPERATOR LOG
009800*    (REQ 1190) - THE -R REDEFINES BELOW GIVES A DISPLAY VIEW OF
009900*    THE STILL-ELIGIBLE COUNT FOR THE SAME LOG LINE.
010000 01  WS-REASON-COUNTS.
010100     05  WS-COUNT-STILL-ELIGIBLE      PIC 9(07) COMP VALUE ZERO.
010200     05  WS-COUNT-LOSS-OF-BENEFIT     PIC 9(07) COMP VALUE ZERO.
010300     05  WS-COUNT-NO-CHILD-NOT-PREG   PIC 9(07) COMP VALUE ZERO.
010400     05  FILLER                       PIC 9(07) COMP VALUE ZERO.
010500
010600 01  WS-REASON-COUNTS-R REDEFINES WS-REASON-COUNTS.
010700     05  WS-COUNT-STILL-ELIGIBLE-FLAT PIC 9(07).
010800     05  FILLER                       PIC X(21).
010900
011000*    OPERATOR LOG LINE - ONE PER RUN, NOT PER CLAIM.
011100 01  WS-SUMMARY-LINE.
011200     05  FILLER                       PIC X(32)
011300                      VALUE "CLAIM-EXPIRY-DECISION:  ELIG ".
011400     05  WS-SUM-ELIGIBLE              PIC ZZZ,ZZ9.
011500     05  FILLER                       PIC X(08) VALUE "  PEND ".
011600     05  WS-SUM-PENDING               PIC ZZZ,ZZ9.
011700     05  FILLER                       PIC X(08) VALUE "  EXP  ".
011800     05  WS-SUM-EXPIRED               PIC ZZZ,ZZ9.
011900*----------------------------------------------------------------
012000 PROCEDURE DIVISION.
012100*----------------------------------------------------------------
012200* MAINLINE.  ONE PASS OF THE CLAIMANT/PAYMENT-CYCLE FEEDS,
012300* WORKING OUT WHETHER EACH CLAIM STAYS ACTIVE OR STARTS DOWN THE
012400* EXPIRY ROUTE (REQ 1120).
012500*----------------------------------------------------------------
012600
012700 0100-APPLY-EXPIRY-DECISIONS.
012800
012900     OPEN INPUT CLAIMANT-FILE.
013000     OPEN I-O   PAYMENT-CYCLE-FILE.
013100     OPEN OUTPUT CLAIM-EXPIRY-OUT.
013200
013300     PERFORM 1000-READ-CLAIMANT-AND-CYCLE.
013400     PERFORM 1100-PROCESS-ONE-CLAIM THRU 1100-EXIT
013500              UNTIL WS-END-OF-FILE.
013600
013700     PERFORM 8000-DISPLAY-RUN-SUMMARY THRU 8000-EXIT.
013800
013900     CLOSE CLAIMANT-FILE.
014000     CLOSE PAYMENT-CYCLE-FILE.
014100     CLOSE CLAIM-EXPIRY-OUT.
014200
014300     EXIT PROGRAM.
014400     STOP RUN.
014500*----------------------------------------------------------------
014600* CLAIMANT-FILE AND PAYMENT-CYCLE-FILE ARE MATCHED ONE-FOR-ONE
014700* IN CLAIM ORDER (SEE THE 1998-02-17 CHANGE LOG ENTRY) - BOTH
014800* COME FROM THE SAME OVERNIGHT EXTRACT, SO NO KEYED LOOK-UP IS
014900* NEEDED HERE.
015000*----------------------------------------------------------------
015100 1000-READ-CLAIMANT-AND-CYCLE.
015200
015300     READ CLAIMANT-FILE
015400         AT END MOVE "Y" TO WS-END-OF-FILE-FLAG.
015500
015600     IF NOT WS-END-OF-FILE
015700        READ PAYMENT-CYCLE-FILE
015800            AT END MOVE "Y" TO WS-END-OF-FILE-FLAG.
015900*----------------------------------------------------------------
016000* A CLAIM THAT COMES OUT ELIGIBLE AFTER THE OVERRIDE STAYS
016100* ACTIVE WITH NO FURTHER WORK; EVERYTHING ELSE GOES THROUGH THE
016200* EXPIRY RULE TREE IN 3000 BELOW.
016300*----------------------------------------------------------------
016400 1100-PROCESS-ONE-CLAIM.
016500
016600     PERFORM 2000-DETERMINE-ELIGIBILITY THRU 2000-EXIT.
016700
016800     MOVE PC-CLAIM-ID TO CED-CLAIM-ID.
016900
017000     IF EO-FINAL-ELIGIBILITY-STATUS EQUAL "ELIGIBLE   "
017100        MOVE "ACTIVE"          TO CED-NEW-CLAIM-STATUS
017200        MOVE SPACES            TO CED-NEW-CARD-STATUS
017300        MOVE "STILL_ELIGIBLE"  TO CED-REASON
017400        ADD 1 TO WS-COUNT-STILL-ELIGIBLE
017500     ELSE
017600        PERFORM 3000-APPLY-EXPIRY-RULES THRU 3000-EXIT.
017700
017800     WRITE CLAIM-EXPIRY-DECISION-RECORD.
017900
018000     PERFORM 1000-READ-CLAIMANT-AND-CYCLE.
018100
018200 1100-EXIT.
018300     EXIT.
018400*----------------------------------------------------------------
018500* TURNS THE RAW OVERNIGHT ELIGIBILITY FEED STATUS INTO A FINAL
018600* STATUS VIA THE ELIGIBILITY-OVERRIDE RULES (A DUPLICATE CLAIM
018700* OR A ZERO-ENTITLEMENT CYCLE CAN OVERRIDE AN "ELIGIBLE" FEED).
018800*----------------------------------------------------------------
018900 2000-DETERMINE-ELIGIBILITY.
019000
019100     MOVE CLAIMANT-DUPLICATE-FLAG TO EO-IS-DUPLICATE-FLAG.
019200     MOVE PC-TOTAL-ENTITLEMENT-PENCE TO EO-TOTAL-ENTITLEMENT-PENCE.
019300
019400     IF CLAIMANT-BENEFIT-ELIGIBLE
019500        MOVE "ELIGIBLE  " TO EO-RAW-ELIGIBILITY-STATUS
019600     ELSE
019700        MOVE "INELIGIBLE" TO EO-RAW-ELIGIBILITY-STATUS.
019800
019900     PERFORM 9000-APPLY-ELIGIBILITY-OVERRIDE THRU 9000-EXIT.
020000
020100 2000-EXIT.
020200     EXIT.
020300*----------------------------------------------------------------
020400* WALKS THE FOUR-SLOT CHILD-DOB TABLE AND COUNTS THE SLOTS STILL
020500* IN USE (A ZERO ENTRY MEANS THE SLOT IS NOT IN USE - SEE THE
020600* BANNER COMMENT ON FDCLAIM.CBL).  THIS REPLACES THE
020700* CLAIMANT-CHILD-COUNT FIELD ON THE MASTER, WHICH THE OVERNIGHT
020800* EXTRACT NEVER ACTUALLY POPULATES (REQ 1266).
020900 2050-COUNT-CURRENT-CHILDREN.
021000
021100     MOVE ZERO TO WS-COMPUTED-CHILD-COUNT.
021200
021300     PERFORM 2060-COUNT-ONE-CHILD THRU 2060-EXIT
021400             VARYING WS-CHILD-NDX FROM 1 BY 1
021500             UNTIL WS-CHILD-NDX GREATER THAN 4.
021600
021700 2050-EXIT.
021800     EXIT.
021900*----------------------------------------------------------------
022000 2060-COUNT-ONE-CHILD.
022100
022200     IF CLAIMANT-DOB-CHILD (WS-CHILD-NDX) NOT EQUAL ZERO
022300        ADD 1 TO WS-COMPUTED-CHILD-COUNT.
022400
022500 2060-EXIT.
022600     EXIT.
022700*----------------------------------------------------------------
022800* THE EXPIRY RULE TREE (REQ 1120).  A CLAIM WITH A CHILD STILL
022900* UNDER 4 OR A CURRENTLY-ENTITLED PREGNANCY IS NEVER EXPIRED ON
023000* THIS GUARD ALONE (SEE THE 1996-07-19 CHANGE LOG ENTRY - A
023100* CLAIM WITH A NEW BABY WAS ONCE EXPIRED ON THE OLD CHILD'S
023200* FOURTH BIRTHDAY BEFORE THIS GUARD WAS ADDED); OTHERWISE THE
023300* AGED-OUT AND LAPSED-PREGNANCY BRANCHES BOTH REPORT THE SAME
023400* REASON SINCE 1997-01-22.
023500 3000-APPLY-EXPIRY-RULES.
023600
023700     MOVE PC-CYCLE-START-DATE TO PE-CANDIDATE-DATE.
023800     MOVE CLAIMANT-EXPECTED-DELIVERY-DATE
023900                              TO PE-EXPECTED-DELIVERY-DATE.
024000     PERFORM 9500-CHECK-PREGNANCY-ENTITLED THRU 9500-EXIT.
024100     PERFORM 2050-COUNT-CURRENT-CHILDREN THRU 2050-EXIT.
024200
024300*    STILL HAS A CHILD OR AN ENTITLED PREGNANCY - SKIP THE
024400*    AGED-OUT/LAPSED CHECKS ENTIRELY AND GO STRAIGHT TO THE
024500*    BENEFIT-ELIGIBILITY BRANCH.
024600     IF WS-COMPUTED-CHILD-COUNT GREATER THAN ZERO OR PE-IS-ENTITLED
024700        PERFORM 4000-DECIDE-BENEFIT-BRANCH THRU 4000-EXIT
024800     ELSE
024900*       HAD CHILDREN UNDER 4 AT THE CYCLE START BUT NONE NOW -
025000*       AGED OUT.
025100        IF PC-PREV-HAD-CHILDREN-UNDER-4
025200           AND PC-CHILDREN-UNDER-4-AT-START EQUAL ZERO
025300           MOVE "EXPIRED" TO CED-NEW-CLAIM-STATUS
025400           MOVE "NO_CHILDREN_NOT_PREGNANT" TO CED-REASON
025500           ADD 1 TO WS-COUNT-NO-CHILD-NOT-PREG
025600        ELSE
025700*          WAS ENTITLED ON A PREGNANCY AT THE CYCLE START BUT
025800*          THAT PREGNANCY HAS NOW LAPSED.
025900           IF PC-PREV-PREGNANCY-ENTITLED
026000              MOVE "EXPIRED" TO CED-NEW-CLAIM-STATUS
026100              MOVE "NO_CHILDREN_NOT_PREGNANT" TO CED-REASON
026200              ADD 1 TO WS-COUNT-NO-CHILD-NOT-PREG
026300           ELSE
026400              PERFORM 4000-DECIDE-BENEFIT-BRANCH THRU 4000-EXIT.
026500
026600     MOVE "PENDING_CANCELLATION" TO CED-NEW-CARD-STATUS.
026700
026800 3000-EXIT.
026900     EXIT.
027000*----------------------------------------------------------------
027100* REACHED ONLY WHEN THE CHILD/PREGNANCY GUARD ABOVE DID NOT
027200* ALREADY KEEP THE CLAIM ACTIVE.  A QUALIFYING-BENEFIT LOSS
027300* GOES TO PENDING-EXPIRY SO THE CLAIMANT LETTER CAN WARN THEM
027400* FIRST; OTHERWISE THE CLAIM EXPIRES OUTRIGHT.
027500 4000-DECIDE-BENEFIT-BRANCH.
027600
027700     IF NOT CLAIMANT-BENEFIT-ELIGIBLE
027800        MOVE "PENDING_EXPIRY" TO CED-NEW-CLAIM-STATUS
027900        MOVE "LOSS_OF_QUALIFYING_BENEFIT" TO CED-REASON
028000        ADD 1 TO WS-COUNT-LOSS-OF-BENEFIT
028100     ELSE
028200        MOVE "EXPIRED" TO CED-NEW-CLAIM-STATUS
028300        MOVE "NO_CHILDREN_NOT_PREGNANT" TO CED-REASON
028400        ADD 1 TO WS-COUNT-NO-CHILD-NOT-PREG.
028500
028600 4000-EXIT.
028700     EXIT.
028800*----------------------------------------------------------------
028900* END-OF-STEP COUNTS BY REASON FOR THE OPERATOR LOG (REQ 1190).
029000 8000-DISPLAY-RUN-SUMMARY.
029100
029200     MOVE WS-COUNT-STILL-ELIGIBLE  TO WS-SUM-ELIGIBLE.
029300     MOVE WS-COUNT-LOSS-OF-BENEFIT TO WS-SUM-PENDING.
029400     MOVE WS-COUNT-NO-CHILD-NOT-PREG TO WS-SUM-EXPIRED.
029500     DISPLAY WS-SUMMARY-LINE.
029600
029700 8000-EXIT.
029800     EXIT.
029900*----------------------------------------------------------------
030000     COPY "PLDATCAL.CBL".
030100     COPY "PL-PREG-ENTITLED.CBL".
030200     COPY "PL-ELIG-OVERRIDE.CBL".
