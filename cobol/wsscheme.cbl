000100*----------------------------------------------------------------
000200* wsscheme.cbl
000300* SCHEME-WIDE CONSTANTS SHARED BY THE VOUCHER-ENTITLEMENT BATCH
000400* STEPS.  THESE WERE CARRIED ON THE OLD CONTROL-FILE UNTIL THE
000500* 1996 REWRITE, WHEN THE BENEFITS OFFICE ASKED FOR THEM TO BE
000600* FIXED FOR A FULL SCHEME YEAR RATHER THAN OPERATOR-MAINTAINED
000700* (REQ 1162) - KEPT HERE NOW AS COMPILE-TIME CONSTANTS.
000800*----------------------------------------------------------------
000900 01  SCHEME-CONSTANTS.
001000     05  SC-MAXIMUM-BALANCE-PERIOD      PIC 9(02) COMP
001100                                         VALUE 4.
001200     05  SC-CYCLE-LENGTH-WEEKS          PIC 9(02) COMP
001300                                         VALUE 4.
001400     05  SC-ENTITLEMENT-CALC-DAYS       PIC 9(03) COMP
001500                                         VALUE 28.
001600     05  SC-VOUCHERS-PER-PREGNANCY      PIC 9(01) COMP
001700                                         VALUE 1.
001800     05  SC-PREGNANCY-GRACE-DAYS        PIC 9(03) COMP
001900                                         VALUE 182.
002000     05  FILLER                         PIC X(10).
