000100*----------------------------------------------------------------
000200* SLEMAIL.CBL
000300* SELECT CLAUSE FOR THE CLAIMANT NOTIFICATION SUMMARY FEED.
000400*----------------------------------------------------------------
000500 SELECT EMAIL-SUMMARY-OUT
000600        ASSIGN TO "EMAIL-SUMMARY-OUT"
000700        ORGANIZATION IS SEQUENTIAL.
