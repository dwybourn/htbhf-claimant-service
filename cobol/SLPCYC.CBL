000100*----------------------------------------------------------------
000200* SLPCYC.CBL
000300* SELECT CLAUSE FOR THE PAYMENT-CYCLE FILE.  ONE RECORD PER
000400* CLAIM PER CYCLE.  READ AND REWRITTEN IN CLAIM ORDER BY EVERY
000500* CALCULATION STEP IN THE RUN.
000600*----------------------------------------------------------------
000700 SELECT PAYMENT-CYCLE-FILE
000800        ASSIGN TO "PAYMENT-CYCLE-FILE"
000900        ORGANIZATION IS SEQUENTIAL.
