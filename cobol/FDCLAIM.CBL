000100*----------------------------------------------------------------
000200* FDCLAIM.CBL
000300* FD AND RECORD LAYOUT FOR THE CLAIMANT MASTER FILE.
000400*
000500* CLAIMANT-DOB-CHILD IS AN OCCURS TABLE OF THE DATES OF BIRTH
000600* OF CHILDREN STILL UNDER FOUR; A ZERO ENTRY MEANS THE SLOT IS
000700* NOT IN USE.  CLAIMANT-EXPECTED-DELIVERY-DATE OF ZERO MEANS
000800* THE CLAIMANT IS NOT CURRENTLY PREGNANT.
000900*
001000* 1994-11-08 RWP  ORIGINAL LAYOUT, FOUR-CHILD TABLE AGREED WITH   9411RWP
001100*                 THE BENEFITS OFFICE (REQ 1103).                 9411RWP
001200* 1995-06-14 RWP  TOOK TWO BYTES OUT OF THE RESERVED FILLER FOR   9506RWP
001300*                 THE BENEFIT-ELIGIBILITY AND DUPLICATE-CLAIM     9506RWP
001400*                 INDICATORS FED DOWN FROM THE ELIGIBILITY CHECK  9506RWP
001500*                 RUN EARLIER IN THE NIGHT (REQ 1120).            9506RWP
001600* 1998-02-17 KLM  ADDED CLAIMANT-STATUS-FLAGS GROUP SO THE        9802KLM
001700*                 EXPIRY-DECISION STEP DOES NOT HAVE TO WALK      9802KLM
001800*                 THE CHILD TABLE TWICE A RUN (REQ 1190).         9802KLM
001900* 1999-09-30 KLM  Y2K: CENTURY WAS ALREADY CARRIED IN EVERY       9909KLM
002000*                 DATE FIELD ON THIS FILE - NO CHANGE REQUIRED,   9909KLM
002100*                 NOTED FOR THE Y2K SIGN-OFF FILE (REQ 1240).     9909KLM
002200* 2001-06-04 DCT  DROPPED CLAIMANT-STATUS-FLAGS - THE OVERNIGHT   0106DCT
002300*                 EXTRACT NEVER ACTUALLY SET THEM, SO EXPIRY-     0106DCT
002400*                 DECISION AND THE PREGNANCY-VOUCHER STEP WERE    0106DCT
002500*                 RUNNING ON WHATEVER WAS LEFT IN THE BYTES FROM  0106DCT
002600*                 THE PRIOR RECORD IN THE I-O AREA.  BOTH STEPS   0106DCT
002700*                 NOW TEST CLAIMANT-CHILD-COUNT AND               0106DCT
002800*                 CLAIMANT-EXPECTED-DELIVERY-DATE DIRECTLY        0106DCT
002900*                 (REQ 1266).                                     0106DCT
003000* 2001-07-11 DCT  CLAIMANT-CHILD-COUNT IS ANOTHER FIELD THE       0107DCT
003100*                 OVERNIGHT EXTRACT NEVER POPULATES - LEFT ON     0107DCT
003200*                 THE LAYOUT IN CASE THE ELIGIBILITY FEED STARTS  0107DCT
003300*                 SETTING IT, BUT CLAIM-EXPIRY-DECISION NO        0107DCT
003400*                 LONGER TRUSTS IT - THAT STEP NOW COUNTS THE     0107DCT
003500*                 IN-USE CLAIMANT-DOB-CHILD SLOTS ITSELF EVERY    0107DCT
003600*                 RUN (REQ 1266).                                 0107DCT
003700*----------------------------------------------------------------
003800 FD  CLAIMANT-FILE
003900     LABEL RECORDS ARE STANDARD.
004000
004100 01  CLAIMANT-RECORD.
004200     05  CLAIMANT-NINO                  PIC X(09).
004300     05  CLAIMANT-FIRST-NAME             PIC X(50).
004400     05  CLAIMANT-LAST-NAME              PIC X(50).
004500     05  CLAIMANT-EXPECTED-DELIVERY-DATE PIC 9(08).
004600     05  CLAIMANT-CHILD-COUNT            PIC 9(01).
004700     05  CLAIMANT-DOB-CHILD OCCURS 4 TIMES
004800                                        PIC 9(08).
004900     05  CLAIMANT-ELIGIBILITY-FLAGS.
005000         10  CLAIMANT-BENEFIT-ELIGIBLE-FLAG
005100                                         PIC X(01).
005200             88  CLAIMANT-BENEFIT-ELIGIBLE   VALUE "Y".
005300         10  CLAIMANT-DUPLICATE-FLAG     PIC X(01).
005400             88  CLAIMANT-IS-DUPLICATE       VALUE "Y".
005500     05  FILLER                          PIC X(20).
005600
005700* ALTERNATE VIEW - BREAKS THE EXPECTED-DELIVERY-DATE DOWN INTO
005800* ITS CALENDAR PARTS FOR THE PREGNANCY-WINDOW ARITHMETIC.
005900 01  CLAIMANT-EDD-PARTS REDEFINES CLAIMANT-RECORD.
006000     05  FILLER                          PIC X(09).
006100     05  FILLER                          PIC X(100).
006200     05  CLAIMANT-EDD-CCYY               PIC 9(04).
006300     05  CLAIMANT-EDD-MM                 PIC 9(02).
006400     05  CLAIMANT-EDD-DD                 PIC 9(02).
006500     05  FILLER                          PIC X(55).
