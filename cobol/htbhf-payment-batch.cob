000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    HTBHF-PAYMENT-BATCH.
000300 AUTHOR.        R W PARKER.
000400 INSTALLATION.  CLAIMANT BENEFITS DATA CENTRE.
000500 DATE-WRITTEN.  1995-02-14.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - CLAIMANT DATA.
000800*----------------------------------------------------------------
000900* CHANGE LOG
001000* 1995-02-14 RWP  ORIGINAL - RUN DRIVER FOR THE NIGHTLY VOUCHER   9502RWP 
001100*                 ENTITLEMENT AND PAYMENT CYCLE (REQ 1090).       9502RWP 
001200* 1995-03-02 RWP  ADDED THE PAYMENT-CALCULATOR STEP ONCE THE      9503RWP 
001300*                 CARD-BALANCE FEED WAS AGREED WITH THE CARD      9503RWP 
001400*                 PROVIDER (REQ 1103).                            9503RWP 
001500* 1995-06-14 RWP  ADDED THE CLAIM-EXPIRY-DECISION STEP (REQ 1120).9506RWP 
001600* 1996-07-19 DCT  ADDED THE PREGNANCY-VOUCHER-CALCULATOR STEP FOR 9607DCT 
001700*                 MID-CYCLE DUE-DATE AMENDMENTS (REQ 1156).       9607DCT 
001800* 1997-01-22 DCT  RE-ORDERED THE STEPS SO EXPIRY DECISIONS RUN    9701DCT 
001900*                 AFTER THE PAYMENT CALCULATION, NOT BEFORE -     9701DCT 
002000*                 THE BENEFITS OFFICE WANTED THIS CYCLE'S PAYMENT 9701DCT 
002100*                 MADE BEFORE A CLAIM IS MARKED PENDING-EXPIRY    9701DCT 
002200*                 (REQ 1168).                                     9701DCT 
002300* 1998-02-17 KLM  ADDED THE END-OF-RUN CONTROL-BREAK REPORT CALL  9802KLM 
002400*                 (REQ 1190).                                     9802KLM 
002500* 1999-09-30 KLM  Y2K: NO DATE LOGIC IN THIS DRIVER - NOTED FOR   9909KLM 
002600*                 THE Y2K SIGN-OFF FILE, NO CHANGE REQUIRED       9909KLM 
002700*                 (REQ 1240).                                     9909KLM 
002800* 2001-04-11 PJS  ADDED RUN-START/RUN-END DISPLAY LINES FOR THE   0104PJS 
002900*                 OPERATOR LOG AFTER TWO NIGHT RUNS WERE LEFT     0104PJS 
003000*                 UNACCOUNTED FOR IN THE SHIFT HANDOVER (REQ 1266)0104PJS 
003100*----------------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900
004000 01  WS-RUN-BANNER.
004100     05  FILLER                     PIC X(30)
004200                           VALUE "HTBHF PAYMENT BATCH - ".
004300     05  WS-RUN-BANNER-TEXT         PIC X(10).
004400     05  FILLER                     PIC X(20) VALUE SPACES.
004500
004600 01  WS-RUN-BANNER-R REDEFINES WS-RUN-BANNER.
004700     05  FILLER                     PIC X(30).
004800     05  WS-RUN-STATUS              PIC X(10).
004900     05  FILLER                     PIC X(20).
005000
005100 01  WS-RUN-TIMESTAMP.
005200     05  WS-RUN-DATE                PIC 9(08).
005300     05  WS-RUN-TIME                PIC 9(06).
005400     05  FILLER                     PIC X(06).
005500
005600 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-TIMESTAMP.
005700     05  WS-RUN-CCYY                PIC 9(04).
005800     05  WS-RUN-MM                  PIC 9(02).
005900     05  WS-RUN-DD                  PIC 9(02).
006000     05  FILLER                     PIC X(12).
006100
006200 01  WS-RUN-TIMESTAMP-FLAT REDEFINES WS-RUN-TIMESTAMP
006300                                     PIC 9(14).
006400
006500 77  WS-STEP-SEQUENCE-NUMBER        PIC 9(02) COMP
006600                                     VALUE ZERO.
006700
006800 01  WS-STEP-LINE.
006900     05  FILLER                     PIC X(10) VALUE "BATCH STEP".
007000     05  WS-STEP-NUMBER-EDIT        PIC Z9.
007100     05  FILLER                     PIC X(03) VALUE " - ".
007200     05  WS-STEP-NAME               PIC X(30).
007300*----------------------------------------------------------------
007400 PROCEDURE DIVISION.
007500
007600 0100-RUN-BATCH.
007700
007800     MOVE "STARTING  " TO WS-RUN-STATUS.
007900     DISPLAY WS-RUN-BANNER.
008000
008100     MOVE "PREGNANCY-VOUCHER-CALCULATOR" TO WS-STEP-NAME.
008200     PERFORM 0200-ANNOUNCE-STEP THRU 0200-EXIT.
008300     CALL "pregnancy-voucher-calculator".
008400
008500     MOVE "PAYMENT-CALCULATOR"           TO WS-STEP-NAME.
008600     PERFORM 0200-ANNOUNCE-STEP THRU 0200-EXIT.
008700     CALL "payment-calculator".
008800
008900     MOVE "CLAIM-EXPIRY-DECISION"        TO WS-STEP-NAME.
009000     PERFORM 0200-ANNOUNCE-STEP THRU 0200-EXIT.
009100     CALL "claim-expiry-decision".
009200
009300     MOVE "REPORT-PAYMENT-BREAKDOWN"     TO WS-STEP-NAME.
009400     PERFORM 0200-ANNOUNCE-STEP THRU 0200-EXIT.
009500     CALL "report-payment-breakdown".
009600
009700     MOVE "EMAIL-SUMMARY-CALCULATOR"     TO WS-STEP-NAME.
009800     PERFORM 0200-ANNOUNCE-STEP THRU 0200-EXIT.
009900     CALL "email-summary-calculator".
010000
010100     MOVE "PAYMENT-RUN-REPORT"           TO WS-STEP-NAME.
010200     PERFORM 0200-ANNOUNCE-STEP THRU 0200-EXIT.
010300     CALL "payment-run-report".
010400
010500     MOVE "COMPLETE  " TO WS-RUN-STATUS.
010600     DISPLAY WS-RUN-BANNER.
010700
010800     STOP RUN.
010900*----------------------------------------------------------------
011000 0200-ANNOUNCE-STEP.
011100
011200     ADD 1 TO WS-STEP-SEQUENCE-NUMBER.
011300     MOVE WS-STEP-SEQUENCE-NUMBER TO WS-STEP-NUMBER-EDIT.
011400     DISPLAY WS-STEP-LINE.
011500
011600 0200-EXIT.
011700     EXIT.
011800*----------------------------------------------------------------
