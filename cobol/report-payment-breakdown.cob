000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    REPORT-PAYMENT-BREAKDOWN.
000300 AUTHOR.        R W PARKER.
000400 INSTALLATION.  CLAIMANT BENEFITS DATA CENTRE.
000500 DATE-WRITTEN.  1995-04-11.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - CLAIMANT DATA.
000800*----------------------------------------------------------------
000900* CHANGE LOG
001000* 1995-04-11 RWP  ORIGINAL - SPLITS THE CYCLE VOUCHER COUNTS INTO 9504RWP 
001100*                 A PENCE BREAKDOWN BY CATEGORY FOR THE DOWNSTREAM9504RWP 
001200*                 PAYMENT-EVENT FEED (REQ 1108).                  9504RWP 
001300* 1995-11-20 RWP  THE CLAIM AND CYCLE ARE STILL ONE-FOR-ONE IN    9511RWP 
001400*                 THIS SCHEME, SO THE CYCLE IDENTIFIER ON THE     9511RWP 
001500*                 BREAKDOWN RECORD IS CARRIED AS THE CLAIM ID     9511RWP 
001600*                 UNTIL A SEPARATE CYCLE KEY IS ADDED TO THE      9511RWP 
001700*                 MASTER LAYOUT (REQ 1118).                       9511RWP 
001800* 1998-02-17 KLM  ADDED THE END-OF-STEP RECORD COUNT FOR THE      9802KLM 
001900*                 OPERATOR LOG (REQ 1190).                        9802KLM 
002000* 1999-09-30 KLM  Y2K: NO DATE LOGIC IN THIS STEP - NOTED FOR THE 9909KLM 
002100*                 Y2K SIGN-OFF FILE, NO CHANGE REQUIRED (REQ 1240)9909KLM 
002200*----------------------------------------------------------------
002300 ENVIRONMENT DIVISION.
002400 CONFIGURATION SECTION.
002500 SPECIAL-NAMES.
002600     C01 IS TOP-OF-FORM.
002700
002800 INPUT-OUTPUT SECTION.
002900 FILE-CONTROL.
003000
003100*    THE PRIOR STEP'S OUTPUT, READ IN THE ORDER IT WAS WRITTEN.
003200     COPY "SLPCYC.CBL".
003300*    THE BREAKDOWN FEED PICKED UP BY THE PAYMENT-EVENT INTERFACE.
003400     COPY "SLRPTPAY.CBL".
003500
003600 DATA DIVISION.
003700 FILE SECTION.
003800
003900     COPY "FDPCYC.CBL".
004000     COPY "FDRPTPAY.CBL".
004100
004200 WORKING-STORAGE SECTION.
004300
004400*    END-OF-FILE SWITCH FOR THE SINGLE PAYMENT-CYCLE PASS.
004500 01  WS-END-OF-FILE-FLAG            PIC X(01) VALUE "N".
004600     88  WS-END-OF-FILE                       VALUE "Y".
004700
004800* RUN COUNTS ARE KEPT COMP FOR THE ARITHMETIC; THE -R
004900* REDEFINES BELOW GIVES A DISPLAY VIEW OF THE RUNNING TOTAL
005000* SO IT CAN BE MOVED STRAIGHT INTO THE EDITED SUMMARY LINE
005100* WITHOUT A SEPARATE CONVERSION MOVE.
005200 01  WS-RUN-COUNTS.
005300     05  WS-RECORD-COUNT            PIC 9(07) COMP VALUE ZERO.
005400     05  WS-RUN-TOTAL-PENCE         PIC 9(09) COMP VALUE ZERO.
005500     05  FILLER                     PIC 9(05) COMP VALUE ZERO.
005600
005700 01  WS-RUN-COUNTS-R REDEFINES WS-RUN-COUNTS.
005800     05  FILLER                     PIC X(07).
005900     05  WS-RUN-TOTAL-FLAT          PIC 9(09).
006000     05  FILLER                     PIC X(05).
006100
006200*    OPERATOR LOG LINE - ONE PER RUN, NOT PER RECORD.
006300 01  WS-SUMMARY-LINE.
006400     05  FILLER                     PIC X(30)
006500                      VALUE "REPORT-PAYMENT-BREAKDOWN: ".
006600     05  WS-SUM-COUNT               PIC ZZZ,ZZ9.
006700     05  FILLER                     PIC X(10) VALUE " RECORDS ".
006800     05  WS-SUM-TOTAL-PENCE         PIC ZZZ,ZZZ,ZZ9.
006900     05  FILLER                     PIC X(07) VALUE " PENCE ".
007000*----------------------------------------------------------------
007100 PROCEDURE DIVISION.
007200*----------------------------------------------------------------
007300* MAINLINE.  ONE PASS OF THE PAYMENT-CYCLE FILE, WRITING ONE
007400* BREAKDOWN RECORD PER CYCLE SO THE DOWNSTREAM PAYMENT-EVENT
007500* FEED CAN SEE WHAT WAS PAID FOR AND NOT JUST THE CYCLE TOTAL.
007600*----------------------------------------------------------------
007700
007800 0100-BUILD-BREAKDOWN.
007900
008000     OPEN INPUT  PAYMENT-CYCLE-FILE.
008100     OPEN OUTPUT REPORT-PAYMENT-OUT.
008200
008300     PERFORM 1000-READ-PAYMENT-CYCLE.
008400     PERFORM 1100-PROCESS-ONE-CYCLE THRU 1100-EXIT
008500              UNTIL WS-END-OF-FILE.
008600*    END-OF-STEP COUNTS FOR THE OPERATOR LOG - THE NIGHT SHIFT
008700*    CHECKS THIS AGAINST THE CYCLE COUNT ON THE PRIOR STEP'S
008800*    LOG LINE BEFORE SIGNING THE RUN OFF.
008900
009000     MOVE WS-RECORD-COUNT TO WS-SUM-COUNT.
009100     MOVE WS-RUN-TOTAL-FLAT TO WS-SUM-TOTAL-PENCE.
009200     DISPLAY WS-SUMMARY-LINE.
009300
009400     CLOSE PAYMENT-CYCLE-FILE.
009500     CLOSE REPORT-PAYMENT-OUT.
009600
009700     EXIT PROGRAM.
009800     STOP RUN.
009900*----------------------------------------------------------------
010000* READS ONE PAYMENT-CYCLE RECORD.  SETS THE END-OF-FILE
010100* SWITCH ON THE SENTINEL READ SO THE MAINLINE PERFORM ...
010200* UNTIL FALLS OUT CLEANLY.
010300*----------------------------------------------------------------
010400 1000-READ-PAYMENT-CYCLE.
010500
010600     READ PAYMENT-CYCLE-FILE
010700         AT END MOVE "Y" TO WS-END-OF-FILE-FLAG.
010800*----------------------------------------------------------------
010900* ONE CYCLE IN, ONE BREAKDOWN RECORD OUT.  THE RUN TOTAL IS
011000* BUILT FROM THE FOUR CATEGORY AMOUNTS ON THE RECORD JUST
011100* WRITTEN, NOT FROM THE CYCLE'S OWN ENTITLEMENT FIELD, SO A
011200* MISMATCH BETWEEN THE TWO SHOWS UP ON THE OPERATOR LOG
011300* RATHER THAN BEING MASKED.
011400*----------------------------------------------------------------
011500 1100-PROCESS-ONE-CYCLE.
011600
011700     PERFORM 2000-BUILD-REPORT-RECORD THRU 2000-EXIT.
011800     WRITE REPORT-PAYMENT-RECORD.
011900     ADD 1 TO WS-RECORD-COUNT.
012000
012100     COMPUTE WS-RUN-TOTAL-PENCE = WS-RUN-TOTAL-PENCE
012200             + RPR-PAYMENT-UNDER-1-PENCE
012300             + RPR-PAYMENT-1-TO-4-PENCE
012400             + RPR-PAYMENT-PREGNANCY-PENCE
012500             + RPR-PAYMENT-BACKDATED-PENCE.
012600
012700     PERFORM 1000-READ-PAYMENT-CYCLE.
012800
012900 1100-EXIT.
013000     EXIT.
013100*----------------------------------------------------------------
013200* SPLITS THE CYCLE'S VOUCHER COUNTS INTO A PENCE FIGURE PER
013300* CATEGORY.  THE CYCLE AND THE CLAIM ARE STILL ONE-FOR-ONE IN
013400* THIS SCHEME (SEE THE 1995-11-20 CHANGE LOG ENTRY ABOVE), SO
013500* THE CLAIM ID DOES DOUBLE DUTY AS THE CYCLE IDENTIFIER ON
013600* THE BREAKDOWN RECORD.
013700*----------------------------------------------------------------
013800 2000-BUILD-REPORT-RECORD.
013900
014000     MOVE PC-CLAIM-ID   TO RPR-CLAIM-ID.
014100     MOVE PC-CLAIM-ID   TO RPR-PAYMENT-CYCLE-ID.
014200     MOVE "TOP_UP_PAYMENT" TO RPR-PAYMENT-ACTION.
014300
014400*    VOUCHER COUNT TIMES THE SCHEME'S FLAT VOUCHER VALUE - THE
014500*    VALUE IS THE SAME ACROSS ALL THREE CATEGORIES, THE OFFICE
014600*    HAS NEVER ASKED FOR DIFFERENT RATES BY AGE BAND.
014700     COMPUTE RPR-PAYMENT-UNDER-1-PENCE =
014800             PC-VOUCHERS-UNDER-1 * PC-SINGLE-VOUCHER-VALUE-PENCE.
014900
015000     COMPUTE RPR-PAYMENT-1-TO-4-PENCE =
015100             PC-VOUCHERS-1-TO-4 * PC-SINGLE-VOUCHER-VALUE-PENCE.
015200
015300     COMPUTE RPR-PAYMENT-PREGNANCY-PENCE =
015400             PC-VOUCHERS-PREGNANCY * PC-SINGLE-VOUCHER-VALUE-PENCE.
015500
015600*    BACKDATED VOUCHERS ARE ALREADY CARRIED AS A PENCE AMOUNT
015700*    ON THE CYCLE RECORD, NOT A COUNT, SO THIS IS A STRAIGHT
015800*    MOVE.
015900     MOVE PC-BACKDATED-VOUCHERS-VALUE-PENCE
016000                              TO RPR-PAYMENT-BACKDATED-PENCE.
016100
016200 2000-EXIT.
016300     EXIT.
