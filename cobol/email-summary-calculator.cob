000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    EMAIL-SUMMARY-CALCULATOR.
000300 AUTHOR.        R W PARKER.
000400 INSTALLATION.  CLAIMANT BENEFITS DATA CENTRE.
000500 DATE-WRITTEN.  1995-05-06.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - CLAIMANT DATA.
000800*----------------------------------------------------------------
000900* CHANGE LOG
001000* 1995-05-06 RWP  ORIGINAL - BUILDS THE PLAIN-TEXT BULLET LINES   9505RWP 
001100*                 AND NEXT-PAYMENT DATE FOR THE FIRST-PAYMENT     9505RWP 
001200*                 NOTIFICATION TO THE CLAIMANT (REQ 1109).        9505RWP 
001300* 1995-12-08 RWP  A ZERO VOUCHER COUNT NOW LEAVES THE BULLET LINE 9512RWP
001400*                 BLANK INSTEAD OF PRINTING "£0.00 FOR..." - TWO  9512RWP
001500*                 CLAIMANTS COMPLAINED THE LETTER READ ODDLY      9512RWP
001600*                 (REQ 1121).                                     9512RWP
001700* 1996-03-14 RWP  EVERY LETTER UNDER £10,000 WAS GOING OUT WITH   9603RWP
001800*                 THE POUNDS FIGURE MISSING - STRING ... DELIM-   9603RWP
001900*                 ITED BY SPACE ON THE ZERO-SUPPRESSED POUNDS     9603RWP
002000*                 FIELD STOPPED AT THE FIRST (LEADING) SPACE.     9603RWP
002100*                 NOW COUNTS THE LEADING ZEROS WITH INSPECT AND   9603RWP
002200*                 STRINGS FROM THE FIRST SIGNIFICANT DIGIT        9603RWP
002300*                 (REQ 1134).                                     9603RWP
002400* 1998-02-17 KLM  ADDED THE END-OF-STEP RECORD COUNT FOR THE      9802KLM 
002500*                 OPERATOR LOG (REQ 1190).                        9802KLM 
002600* 1999-09-30 KLM  Y2K: NEXT-PAYMENT-DATE FORMATTING NOW GOES      9909KLM 
002700*                 THROUGH THE FULL CCYY-AWARE DATE ROUTINE        9909KLM 
002800*                 (REQ 1240).                                     9909KLM 
002900*----------------------------------------------------------------
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700
003800     COPY "SLPCYC.CBL".
003900     COPY "SLEMAIL.CBL".
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400     COPY "FDPCYC.CBL".
004500     COPY "FDEMAIL.CBL".
004600
004700 WORKING-STORAGE SECTION.
004800
004900*    DATE-ARITHMETIC ROUTINE, SHARED BY EVERY STEP THAT WALKS
005000*    CALENDAR DATES (SEE THE 1999-09-30 Y2K ENTRY ABOVE).
005100     COPY "wsdatcal.cbl".
005200
005300*    END-OF-FILE SWITCH FOR THE SINGLE PAYMENT-CYCLE PASS.
005400 01  WS-END-OF-FILE-FLAG            PIC X(01) VALUE "N".
005500     88  WS-END-OF-FILE                       VALUE "Y".
005600
005700 77  WS-RECORD-COUNT                PIC 9(07) COMP VALUE ZERO.
005800
005900*    WORK AREA FOR THE PENCE-TO-"£NNN.NN" CONVERSION DONE BY
006000*    9600-FORMAT-PENCE-AS-POUNDS.  WS-MONEY-POUNDS IS KEPT COMP
006100*    FOR THE DIVIDE; WS-MONEY-POUNDS-DISPLAY IS THE ZERO-PADDED
006200*    DISPLAY VIEW THE STRING STATEMENT ACTUALLY WORKS FROM.
006300 01  WS-MONEY-WORK-AREA.
006400     05  WS-MONEY-PENCE-IN          PIC 9(07).
006500     05  WS-MONEY-POUNDS            PIC 9(05) COMP.
006600     05  WS-MONEY-PENCE-PART        PIC 9(02) COMP.
006700     05  WS-MONEY-POUNDS-DISPLAY    PIC 9(05).
006800     05  WS-MONEY-PENCE-EDIT        PIC 99.
006900     05  WS-MONEY-FORMATTED         PIC X(10).
007000*    COUNT OF LEADING ZEROS ON WS-MONEY-POUNDS-DISPLAY, AND THE
007100*    SUBSCRIPT THAT COUNT GIVES INTO THE STRING BELOW (SEE THE
007200*    1996-03-14 CHANGE LOG ENTRY ABOVE).
007300     05  WS-POUNDS-LEADING-ZEROS    PIC 9(01) COMP.
007400     05  WS-POUNDS-START            PIC 9(01) COMP.
007500     05  FILLER                     PIC X(01).
007600
007700 01  WS-SUMMARY-LINE.
007800     05  FILLER                     PIC X(30)
007900                      VALUE "EMAIL-SUMMARY-CALCULATOR: ".
008000     05  WS-SUM-COUNT               PIC ZZZ,ZZ9.
008100     05  FILLER                     PIC X(26)
008200                      VALUE " SUMMARY RECORDS WRITTEN  ".
008300*----------------------------------------------------------------
008400 PROCEDURE DIVISION.
008500*----------------------------------------------------------------
008600* MAINLINE.  ONE PASS OF THE PAYMENT-CYCLE FILE, WRITING ONE
008700* SUMMARY RECORD PER CYCLE FOR THE FIRST-PAYMENT NOTIFICATION
008800* LETTER SHOP.
008900*----------------------------------------------------------------
009000
009100 0100-BUILD-EMAIL-SUMMARY.
009200
009300     OPEN INPUT  PAYMENT-CYCLE-FILE.
009400     OPEN OUTPUT EMAIL-SUMMARY-OUT.
009500
009600     PERFORM 1000-READ-PAYMENT-CYCLE.
009700     PERFORM 1100-PROCESS-ONE-CYCLE THRU 1100-EXIT
009800              UNTIL WS-END-OF-FILE.
009900
010000     MOVE WS-RECORD-COUNT TO WS-SUM-COUNT.
010100     DISPLAY WS-SUMMARY-LINE.
010200
010300     CLOSE PAYMENT-CYCLE-FILE.
010400     CLOSE EMAIL-SUMMARY-OUT.
010500
010600     EXIT PROGRAM.
010700     STOP RUN.
010800*----------------------------------------------------------------
010900* READS ONE PAYMENT-CYCLE RECORD AND SETS THE END-OF-FILE
011000* SWITCH ON THE SENTINEL READ.
011100*----------------------------------------------------------------
011200 1000-READ-PAYMENT-CYCLE.
011300
011400     READ PAYMENT-CYCLE-FILE
011500         AT END MOVE "Y" TO WS-END-OF-FILE-FLAG.
011600*----------------------------------------------------------------
011700* ONE CYCLE IN, ONE SUMMARY RECORD OUT - ALL THE WORK IS DONE
011800* BY 2000-BUILD-SUMMARY-LINES BELOW.
011900*----------------------------------------------------------------
012000 1100-PROCESS-ONE-CYCLE.
012100
012200     PERFORM 2000-BUILD-SUMMARY-LINES THRU 2000-EXIT.
012300     WRITE EMAIL-SUMMARY-RECORD.
012400     ADD 1 TO WS-RECORD-COUNT.
012500
012600     PERFORM 1000-READ-PAYMENT-CYCLE.
012700
012800 1100-EXIT.
012900     EXIT.
013000*----------------------------------------------------------------
013100* BUILDS THE THREE BULLET LINES AND THE NEXT-PAYMENT DATE FOR
013200* THE NOTIFICATION LETTER.  A VOUCHER CATEGORY WITH A ZERO
013300* COUNT LEAVES ITS BULLET LINE BLANK RATHER THAN PRINTING
013400* "£0.00 FOR ..." (SEE THE 1995-12-08 CHANGE LOG ENTRY).
013500*----------------------------------------------------------------
013600 2000-BUILD-SUMMARY-LINES.
013700
013800*    FIRST PAYMENT FIGURE IS ALWAYS PRINTED, EVEN WHEN IT IS
013900*    ZERO - THE LETTER TEXT AROUND IT ASSUMES A FIGURE IS THERE.
014000     MOVE PC-TOTAL-ENTITLEMENT-PENCE TO WS-MONEY-PENCE-IN.
014100     PERFORM 9600-FORMAT-PENCE-AS-POUNDS THRU 9600-EXIT.
014200     MOVE WS-MONEY-FORMATTED TO ESR-FIRST-PAYMENT-POUNDS.
014300
014400     IF PC-VOUCHERS-PREGNANCY EQUAL ZERO
014500        MOVE SPACES TO ESR-PREGNANCY-LINE
014600     ELSE
014700        COMPUTE WS-MONEY-PENCE-IN =
014800                PC-VOUCHERS-PREGNANCY
014900                      * PC-SINGLE-VOUCHER-VALUE-PENCE
015000        PERFORM 9600-FORMAT-PENCE-AS-POUNDS THRU 9600-EXIT
015100        MOVE SPACES TO ESR-PREGNANCY-LINE
015200        STRING "* " DELIMITED BY SIZE
015300               WS-MONEY-FORMATTED DELIMITED BY SPACE
015400               " for a pregnancy" DELIMITED BY SIZE
015500          INTO ESR-PREGNANCY-LINE.
015600
015700     IF PC-VOUCHERS-UNDER-1 EQUAL ZERO
015800        MOVE SPACES TO ESR-UNDER-1-LINE
015900     ELSE
016000        COMPUTE WS-MONEY-PENCE-IN =
016100                PC-VOUCHERS-UNDER-1
016200                      * PC-SINGLE-VOUCHER-VALUE-PENCE
016300        PERFORM 9600-FORMAT-PENCE-AS-POUNDS THRU 9600-EXIT
016400        MOVE SPACES TO ESR-UNDER-1-LINE
016500        STRING "* " DELIMITED BY SIZE
016600               WS-MONEY-FORMATTED DELIMITED BY SPACE
016700               " for children under 1" DELIMITED BY SIZE
016800          INTO ESR-UNDER-1-LINE.
016900
017000     IF PC-VOUCHERS-1-TO-4 EQUAL ZERO
017100        MOVE SPACES TO ESR-1-TO-4-LINE
017200     ELSE
017300        COMPUTE WS-MONEY-PENCE-IN =
017400                PC-VOUCHERS-1-TO-4
017500                      * PC-SINGLE-VOUCHER-VALUE-PENCE
017600        PERFORM 9600-FORMAT-PENCE-AS-POUNDS THRU 9600-EXIT
017700        MOVE SPACES TO ESR-1-TO-4-LINE
017800        STRING "* " DELIMITED BY SIZE
017900               WS-MONEY-FORMATTED DELIMITED BY SPACE
018000               " for children between 1 and 4" DELIMITED BY SIZE
018100          INTO ESR-1-TO-4-LINE.
018200
018300     MOVE PC-CYCLE-END-DATE TO DC-DATE-IN-1.
018400     PERFORM 9300-FORMAT-DATE-DD-MON-YYYY THRU 9300-EXIT.
018500     MOVE DC-FORMATTED-DATE TO ESR-NEXT-PAYMENT-DATE.
018600
018700 2000-EXIT.
018800     EXIT.
018900*----------------------------------------------------------------
019000* FORMATS A PENCE AMOUNT AS "£NNNNN.NN" FOR THE LETTER TEXT.
019100* SEE THE 1996-03-14 CHANGE LOG ENTRY - THIS USED TO DROP THE
019200* POUNDS FIGURE ON ANY AMOUNT UNDER £10,000.
019300*----------------------------------------------------------------
019400 9600-FORMAT-PENCE-AS-POUNDS.
019500
019600     DIVIDE WS-MONEY-PENCE-IN BY 100
019700            GIVING WS-MONEY-POUNDS
019800            REMAINDER WS-MONEY-PENCE-PART.
019900
020000     MOVE WS-MONEY-POUNDS TO WS-MONEY-POUNDS-DISPLAY.
020100     MOVE WS-MONEY-PENCE-PART TO WS-MONEY-PENCE-EDIT.
020200
020300* THE POUNDS FIGURE IS CARRIED ZERO-PADDED SO THE STRING BELOW
020400* CANNOT STOP SHORT ON A LEADING SPACE - COUNT THE PADDING AND
020500* START THE STRING AT THE FIRST SIGNIFICANT DIGIT INSTEAD.
020600     MOVE ZERO TO WS-POUNDS-LEADING-ZEROS.
020700     INSPECT WS-MONEY-POUNDS-DISPLAY TALLYING
020800         WS-POUNDS-LEADING-ZEROS FOR LEADING "0".
020900     IF WS-POUNDS-LEADING-ZEROS = 5
021000        MOVE 4 TO WS-POUNDS-LEADING-ZEROS.
021100     COMPUTE WS-POUNDS-START = WS-POUNDS-LEADING-ZEROS + 1.
021200
021300     MOVE SPACES TO WS-MONEY-FORMATTED.
021400     STRING "£" DELIMITED BY SIZE
021500            WS-MONEY-POUNDS-DISPLAY(WS-POUNDS-START:)
021600                                    DELIMITED BY SIZE
021700            "." DELIMITED BY SIZE
021800            WS-MONEY-PENCE-EDIT DELIMITED BY SIZE
021900       INTO WS-MONEY-FORMATTED.
022000
022100 9600-EXIT.
022200     EXIT.
022300*----------------------------------------------------------------
022400     COPY "PLDATCAL.CBL".
